000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GDVFLD.
000300 AUTHOR. R T MELENDEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/87.
000600 DATE-COMPILED. 03/14/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    031487  RTM  ORIGINAL - FIELD DECODE/VALIDATE FOR GDV        *
001200*                  EXCHANGE RECORDS (BOUNDARY, OVERLAP, ALIGN)    *
001300*    091188  RTM  ADDED 450-CHECK-OVERLAP AGAINST GDVFTAB         *
001400*    042390  KLW  CORRECTED END-ADDRESS COMPUTE - OFF BY ONE      *
001500*                  WHEN FELD-ANFANG = 256  (PR 4417)              *
001600*    071592  KLW  RIGHT-ALIGNMENT WAS NOT RE-BLANKING OLD VALUE   *
001700*                  BEFORE OVERLAY  (PR 4960)                      *
001800*    110793  DRP  HAS-VALUE CHECK NOW CALLS GDVTRIM INSTEAD OF    *
001900*                  INLINE INSPECT  (PR 5511)                     *
002000*    052695  DRP  ADDED TRAILER BALANCE CHECK FOR GDVFLDS INPUT   *
002100*    081798  MHN  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS     *
002200*                  PROGRAM, NO CHANGES REQUIRED  (PR 6750)        *
002300*    021599  MHN  REWRITE TO GDVFTAB NOW SETS FTAB-ANFANG SO      *
002400*                  SAME-ADDRESS REDEFINES ARE RECOGNIZED  (PR6803)*
002500*    060501  WJT  ADDED UNGUELTIG COUNT TO TRAILER FOR REJECTED   *
002600*                  FIELDS  (PR 7228)                              *
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT GDVFLDS-FILE
004300     ASSIGN TO UT-S-GDVFLDS
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS IFCODE.
004600
004700     SELECT GDVFTAB
004800            ASSIGN       TO GDVFTAB
004900            ORGANIZATION IS INDEXED
005000            ACCESS MODE  IS RANDOM
005100            RECORD KEY   IS FTAB-KEY
005200            FILE STATUS  IS FTAB-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SYSOUT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 100 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS SYSOUT-REC.
006200 01  SYSOUT-REC                     PIC X(100).
006300
006400****** ONE GDVFLDS RECORD IS ONE "SET FELD-INHALT" TRANSACTION -
006500****** THE NAME, ADDRESS, LENGTH, ALIGNMENT AND PROPOSED CONTENT
006600****** OF A FIELD TO BE DECODED/VALIDATED AGAINST THE RUNNING
006700****** FIELD CATALOG (GDVFTAB) FOR THE CURRENT GDV RECORD.
006800****** THE TRAILER RECORD CARRIES ONLY THE RECORD COUNT FORWARD.
006900 FD  GDVFLDS-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 80 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS GDVFLDS-REC.
007500 01  GDVFLDS-REC                    PIC X(80).
007600
007700 FD  GDVFTAB
007800     RECORD CONTAINS 60 CHARACTERS
007900     DATA RECORD IS GDVFTAB-REC.
008000 01  GDVFTAB-REC.
008100     05  FTAB-KEY                   PIC X(34).
008200         10  FTAB-SATZ-ID REDEFINES FTAB-KEY.
008300             15  FTAB-SATZ-NR       PIC 9(04).
008400             15  FTAB-FELD-NAME     PIC X(30).
008500     05  FTAB-ANFANG                PIC 9(03).
008600     05  FTAB-LAENGE                PIC 9(03).
008700     05  FTAB-AUSRICHTUNG           PIC X(01).
008800     05  FILLER                     PIC X(19).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  FILE-STATUS-CODES.
009300     05  IFCODE                     PIC X(2).
009400         88 CODE-READ     VALUE SPACES.
009500         88 NO-MORE-DATA  VALUE "10".
009600     05  FTAB-STATUS                PIC X(2).
009700         88 RECORD-FOUND    VALUE "00".
009800         88 RECORD-NOTFOUND VALUE "23".
009900
010000** FIELD TRANSACTION LAYOUT (GDVFLDS-REC, REDEFINED HERE)
010100 01  GDV-FLDS-TRANS-AREA.
010200     05  FLDS-SATZ-NR               PIC 9(04).
010300     05  FLDS-FELD-NAME             PIC X(30).
010400     05  FLDS-ANFANG                PIC 9(03).
010500     05  FLDS-LAENGE                PIC 9(03).
010600     05  FLDS-AUSRICHTUNG           PIC X(01).
010700     05  FLDS-INHALT                PIC X(36).
010800     05  FLDS-TRAILER-SW            PIC X(01).
010900         88  FLDS-IST-TRAILER       VALUE "T".
011000         88  FLDS-IST-NORMAL        VALUE " ".
011100     05  FLDS-TRAILER-R REDEFINES FLDS-TRAILER-SW.
011200         10  FILLER                 PIC X(01).
011300     05  FILLER                     PIC X(01).
011400
011500 01  WS-TRAILER-REC.
011600     05  FILLER                     PIC X(1).
011700     05  IN-RECORD-COUNT            PIC 9(9).
011800     05  FILLER                     PIC X(1).
011900     05  IN-UNGUELTIG-COUNT         PIC 9(7).
012000     05  IN-OVERLAP-COUNT           PIC 9(7).
012100     05  FILLER                     PIC X(75).
012200
012300****** ALTERNATE VIEW OF THE TRAILER USED ONLY WHEN THE RECORD
012400****** COUNT AND REJECT COUNTS ARE DUMPED TO SYSOUT AS ONE BLOCK
012500****** OF DIGITS FOR THE NIGHTLY BALANCE REPORT  (PR 7228).
012600 01  WS-TRAILER-REC-DUMP REDEFINES WS-TRAILER-REC.
012700     05  DUMP-LEAD-BYTE             PIC X(01).
012800     05  DUMP-COUNTS-BLOCK          PIC X(23).
012900     05  FILLER                     PIC X(75).
013000
013100 77  MORE-GDVFLDS-SW                PIC X(1) VALUE SPACE.
013200     88 NO-MORE-GDVFLDS-RECS     VALUE "N".
013300     88 MORE-GDVFLDS-RECS        VALUE " ".
013400
013500 01  COUNTERS-AND-ACCUMULATORS.
013600     05 RECORDS-READ             PIC S9(9) COMP.
013700     05 RECORDS-WRITTEN          PIC S9(9) COMP.
013800     05 FELDER-UNGUELTIG         PIC S9(7) COMP.
013900     05 FELDER-OVERLAP           PIC S9(7) COMP.
014000     05 TRIM-LTH-RET             PIC S9(4) COMP.
014100     05 BERECHNETE-ENDE          PIC 9(03) COMP.
014200
014300 COPY GDVFLDC.
014400 COPY GDVABND.
014500
014600 01  GDVTRIM-PARM.
014700     05  GT-TEXT1                   PIC X(255).
014800     05  GT-RETURN-LTH              PIC S9(4) COMP.
014900
015000 PROCEDURE DIVISION.
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200     PERFORM 100-MAINLINE THRU 100-EXIT
015300             UNTIL NO-MORE-GDVFLDS-RECS OR FLDS-IST-TRAILER.
015400     PERFORM 900-CLEANUP THRU 900-EXIT.
015500     MOVE ZERO TO RETURN-CODE.
015600     GOBACK.
015700
015800 000-HOUSEKEEPING.
015900     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.
016000     DISPLAY "******** BEGIN JOB GDVFLD ********".
016100     OPEN INPUT GDVFLDS-FILE.
016200     OPEN I-O GDVFTAB.
016300     OPEN OUTPUT SYSOUT.
016400
016500     READ GDVFLDS-FILE INTO GDV-FLDS-TRANS-AREA
016600         AT END
016700         MOVE 'N' TO MORE-GDVFLDS-SW
016800         GO TO 000-EXIT
016900     END-READ.
017000
017100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017200     ADD +1 TO RECORDS-READ.
017300 000-EXIT.
017400     EXIT.
017500
017600 100-MAINLINE.
017700     MOVE "100-MAINLINE" TO ABND-PARA-NAME.
017800
017900     PERFORM 200-VALIDATE-FELD THRU 200-EXIT.
018000
018100     IF FELD-IST-GUELTIG
018200         PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
018300
018400     READ GDVFLDS-FILE INTO GDV-FLDS-TRANS-AREA
018500         AT END
018600         MOVE 'N' TO MORE-GDVFLDS-SW
018700         GO TO 100-EXIT
018800     END-READ.
018900
019000     IF MORE-GDVFLDS-RECS
019100         ADD +1 TO RECORDS-READ.
019200
019300     IF FLDS-IST-TRAILER
019400         MOVE GDV-FLDS-TRANS-AREA TO WS-TRAILER-REC.
019500 100-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900*    200-VALIDATE-FELD APPLIES BUSINESS RULES 1, 3 AND 4 TO THE   *
020000*    CURRENT TRANSACTION, THEN CALLS 450-CHECK-OVERLAP FOR RULE 2 *
020100******************************************************************
020200 200-VALIDATE-FELD.
020300     MOVE "200-VALIDATE-FELD" TO ABND-PARA-NAME.
020400     MOVE FLDS-FELD-NAME        TO FELD-NAME.
020500     MOVE FLDS-ANFANG           TO FELD-ANFANG.
020600     MOVE FLDS-LAENGE           TO FELD-LAENGE.
020700     MOVE FLDS-AUSRICHTUNG      TO FELD-AUSRICHTUNG.
020800     MOVE "J"                   TO FELD-GUELTIG-SW.
020900
021000     COMPUTE BERECHNETE-ENDE = FELD-ANFANG + FELD-LAENGE - 1.
021100     MOVE BERECHNETE-ENDE TO FELD-ENDE.
021200
021300*    RULE 1 - BOUNDARY
021400     IF FELD-ENDE > 256
021500         MOVE "N" TO FELD-GUELTIG-SW
021600         ADD +1 TO FELDER-UNGUELTIG
021700         GO TO 200-EXIT.
021800
021900*    RULE 3 - ALIGNMENT MUST BE KNOWN
022000     IF NOT AUSRICHT-LINKS AND NOT AUSRICHT-RECHTS
022100         MOVE "N" TO FELD-GUELTIG-SW
022200         ADD +1 TO FELDER-UNGUELTIG
022300         GO TO 200-EXIT.
022400
022500     MOVE SPACES TO GT-TEXT1.
022600     MOVE FLDS-INHALT TO GT-TEXT1.
022700     MOVE ZERO TO GT-RETURN-LTH.
022800     CALL "GDVTRIM" USING GT-TEXT1 GT-RETURN-LTH.
022900     MOVE GT-RETURN-LTH TO TRIM-LTH-RET.
023000
023100     PERFORM 350-APPLY-ALIGNMENT THRU 350-EXIT.
023200
023300     PERFORM 450-CHECK-OVERLAP THRU 450-EXIT.
023400 200-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800*    350-APPLY-ALIGNMENT - BUSINESS RULE 3.  LEFT ALIGNMENT       *
023900*    OVERLAYS AT OFFSET 0; RIGHT ALIGNMENT BLANKS THE FIELD       *
024000*    FIRST, THEN OVERLAYS ENDING AT THE FIELD'S LAST BYTE.        *
024100******************************************************************
024200 350-APPLY-ALIGNMENT.
024300     MOVE "350-APPLY-ALIGNMENT" TO ABND-PARA-NAME.
024400     MOVE SPACES TO FELD-INHALT.
024500     IF AUSRICHT-LINKS
024600         MOVE GT-TEXT1(1 : TRIM-LTH-RET)
024700              TO FELD-INHALT(1 : FELD-LAENGE)
024800     ELSE
024900         COMPUTE BERECHNETE-ENDE =
025000                 FELD-LAENGE - TRIM-LTH-RET + 1
025100         MOVE GT-TEXT1(1 : TRIM-LTH-RET)
025200              TO FELD-INHALT(BERECHNETE-ENDE : TRIM-LTH-RET).
025300 350-EXIT.
025400     EXIT.
025500
025600******************************************************************
025700*    450-CHECK-OVERLAP - BUSINESS RULE 2.  READS GDVFTAB RANDOM   *
025800*    BY FELD-ANFANG WITHIN THIS SATZ.  A ROW ALREADY ON FILE AT   *
025900*    THE SAME ADDRESS IS "NOT OVERLAP" (CO-LOCATED ALTERNATE);    *
026000*    A DIFFERENT-ADDRESS ROW WHOSE SPAN INTERSECTS OURS IS.       *
026100******************************************************************
026200 450-CHECK-OVERLAP.
026300     MOVE "450-CHECK-OVERLAP" TO ABND-PARA-NAME.
026400     MOVE FLDS-SATZ-NR TO FTAB-SATZ-NR.
026500     MOVE FELD-NAME    TO FTAB-FELD-NAME.
026600
026700     READ GDVFTAB
026800         INVALID KEY
026900             CONTINUE
027000     END-READ.
027100
027200     IF RECORD-FOUND
027300         IF FTAB-ANFANG NOT = FELD-ANFANG
027400             MOVE "N" TO FELD-GUELTIG-SW
027500             ADD +1 TO FELDER-OVERLAP.
027600 450-EXIT.
027700     EXIT.
027800
027900 400-APPLY-UPDATES.
028000     MOVE "400-APPLY-UPDATES" TO ABND-PARA-NAME.
028100     MOVE FLDS-SATZ-NR      TO FTAB-SATZ-NR.
028200     MOVE FELD-NAME         TO FTAB-FELD-NAME.
028300     MOVE FELD-ANFANG       TO FTAB-ANFANG.
028400     MOVE FELD-LAENGE       TO FTAB-LAENGE.
028500     MOVE FELD-AUSRICHTUNG  TO FTAB-AUSRICHTUNG.
028600
028700     IF RECORD-FOUND
028800         REWRITE GDVFTAB-REC
028900             INVALID KEY
029000                 MOVE "** PROBLEM REWRITING GDVFTAB" TO ABND-REASON
029100                 MOVE FTAB-STATUS TO ABND-EXPECTED-VAL
029200                 GO TO 1000-ABEND-RTN
029300         END-REWRITE
029400     ELSE
029500         WRITE GDVFTAB-REC
029600             INVALID KEY
029700                 MOVE "** PROBLEM WRITING GDVFTAB" TO ABND-REASON
029800                 MOVE FTAB-STATUS TO ABND-EXPECTED-VAL
029900                 GO TO 1000-ABEND-RTN
030000         END-WRITE
030100         ADD +1 TO RECORDS-WRITTEN.
030200 400-EXIT.
030300     EXIT.
030400
030500 700-CLOSE-FILES.
030600     MOVE "700-CLOSE-FILES" TO ABND-PARA-NAME.
030700     CLOSE GDVFLDS-FILE, SYSOUT, GDVFTAB.
030800 700-EXIT.
030900     EXIT.
031000
031100 900-CLEANUP.
031200     MOVE "900-CLEANUP" TO ABND-PARA-NAME.
031300     IF NOT FLDS-IST-TRAILER
031400         MOVE "** INVALID FILE - NO TRAILER REC" TO ABND-REASON
031500         GO TO 1000-ABEND-RTN.
031600
031700     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
031800         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
031900                               TO ABND-REASON
032000         WRITE SYSOUT-REC FROM GDV-ABEND-REC.
032100
032200     MOVE RECORDS-READ    TO IN-RECORD-COUNT.
032300     MOVE FELDER-UNGUELTIG TO IN-UNGUELTIG-COUNT.
032400     MOVE FELDER-OVERLAP   TO IN-OVERLAP-COUNT.
032500
032600     WRITE SYSOUT-REC FROM WS-TRAILER-REC.
032700
032800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
032900
033000     DISPLAY "** GDV FIELD TRANSACTIONS READ **".
033100     DISPLAY RECORDS-READ.
033200     DISPLAY "** FIELDS REJECTED (RULE 1/3/4) **".
033300     DISPLAY FELDER-UNGUELTIG.
033400     DISPLAY "** FIELDS REJECTED FOR OVERLAP (RULE 2) **".
033500     DISPLAY FELDER-OVERLAP.
033600
033700     DISPLAY "******** NORMAL END OF JOB GDVFLD ********".
033800 900-EXIT.
033900     EXIT.
034000
034100 1000-ABEND-RTN.
034200     WRITE SYSOUT-REC FROM GDV-ABEND-REC.
034300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034400     DISPLAY "*** ABNORMAL END OF JOB-GDVFLD ***" UPON CONSOLE.
034500     DIVIDE ABND-ZERO-VAL INTO ABND-ONE-VAL.
