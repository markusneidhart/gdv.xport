000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GDVCFG.
000300 AUTHOR. R T MELENDEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/08/87.
000600 DATE-COMPILED. 06/08/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    060887  RTM  ORIGINAL - BUILDS THE RUN'S GDV-CONFIG-REC      *
001200*                  FROM THE GDVPARM RESOURCE FILE FOR THE         *
001300*                  REQUESTED LAYOUT VERSION, CALLED ONCE FROM     *
001400*                  GDVMAIN HOUSEKEEPING                          *
001500*    021588  RTM  ADDED 300-APPLY-OVERRIDE-STRING SO THE //PARM   *
001600*                  ON THE EXEC STATEMENT CAN WIN OVER THE         *
001700*                  RESOURCE FILE DEFAULTS                        *
001800*    091089  KLW  VU-NUMMER OVERRIDE NOW SETS CFG-VU-NUMMER-SW    *
001900*                  SO CALLERS CAN TELL DEFAULT FROM OVERRIDE      *
002000*                  (PR 4720)                                     *
002100*    081798  MHN  Y2K REVIEW - LAYOUT VERSION IS A 4-DIGIT YEAR   *
002200*                  STRING, NOT A DATE FIELD - NO CHANGES         *
002300*                  REQUIRED  (PR 6750)                           *
002400*    050602  WJT  ADDED EXPERIMENTAL LAYOUT VERSION KEYWORD       *
002500*                  (PR 7110)                                    *
002550*    030811  KLW  050-LOAD-PARM-TABLE NOW STOPS LOADING ONCE      *
002560*                  PARM-ANZAHL REACHES PARM-TABLE-MAX  (PR 7522) *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800     ASSIGN TO UT-S-SYSOUT
003900       ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT GDVPARM-FILE
004200     ASSIGN TO UT-S-GDVPARM
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS IFCODE.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  SYSOUT
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 100 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS SYSOUT-REC.
005400 01  SYSOUT-REC                     PIC X(100).
005500
005600****** THE GDVPARM RESOURCE FILE HOLDS ONE "GDV.KEY   VALUE" ROW
005700****** PER LINE, SEGREGATED BY LAYOUT VERSION (PARM-VERSION-TAG).
005800****** IT IS THE PROPERTIES-STYLE DEFAULTS RESOURCE - THE //PARM
005900****** ON THE EXEC STATEMENT OVERRIDES ANYTHING READ HERE.
006000 FD  GDVPARM-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS GDVPARM-REC.
006600 01  GDVPARM-REC.
006700     05  PARM-VERSION-TAG            PIC X(12).
006800     05  PARM-KEY                    PIC X(20).
006900     05  PARM-VALUE                  PIC X(40).
007000     05  FILLER                      PIC X(08).
007100
007200****** ALTERNATE VIEW OF A RESOURCE RECORD USED ONLY WHEN THE
007300****** RAW LINE IS ECHOED TO SYSOUT FOR A PARM-FILE LISTING.
007400 01  GDVPARM-REC-FLAT REDEFINES GDVPARM-REC.
007500     05  FLAT-LINE                   PIC X(80).
007600
007700 WORKING-STORAGE SECTION.
007750
007760 77  PARM-TABLE-MAX              PIC 9(03) VALUE 30.
007800
007900 01  FILE-STATUS-CODES.
008000     05  IFCODE                      PIC X(2).
008100         88 CODE-READ      VALUE SPACES.
008200         88 NO-MORE-DATA   VALUE "10".
008300
008400 77  MORE-GDVPARM-SW                 PIC X(1) VALUE SPACE.
008500     88 NO-MORE-GDVPARM-RECS      VALUE "N".
008600     88 MORE-GDVPARM-RECS         VALUE " ".
008700
008800** RESOURCE ROWS LOADED FOR THE REQUESTED LAYOUT VERSION ONLY -
008900** CLEARED AND RELOADED EACH TIME GDVCFG IS CALLED.
009000 01  GDV-PARM-TABLE.
009100     05  PARM-ANZAHL                 PIC 9(03) COMP.
009200     05  PARM-EINTRAG OCCURS 30 TIMES INDEXED BY PARM-IDX.
009300         10  PTAB-KEY                PIC X(20).
009400         10  PTAB-VALUE               PIC X(40).
009500     05  FILLER                      PIC X(01).
009600
009700****** ALTERNATE VIEW OF THE RESOURCE TABLE USED ONLY WHEN ITS
009800****** KEY COLUMN IS DUMPED TO SYSOUT FOR DIAGNOSTICS.
009900 01  GDV-PARM-TABLE-DUMP REDEFINES GDV-PARM-TABLE.
010000     05  DUMPP-HEADER                 PIC X(02).
010100     05  DUMPP-EINTRAG OCCURS 30 TIMES INDEXED BY DUMPP-IDX.
010200         10  DUMPP-KEY                PIC X(20).
010300         10  FILLER                   PIC X(40).
010400
010500** ONE TOKEN OF THE //PARM OVERRIDE STRING, SPLIT BY ";" AND
010600** THEN BY "=" INTO A KEY AND A VALUE.
010700 01  OVERRIDE-TOKEN-WORK.
010800     05  OVTOK-TEXT                   PIC X(60).
010900     05  OVTOK-KEY                    PIC X(20).
011000     05  OVTOK-VALUE                  PIC X(40).
011100     05  OVTOK-IDX                    PIC 9(02) COMP.
011200     05  OVTOK-REMAINING               PIC X(200).
011300
011400** COMMON KEY/VALUE PASSED TO 400-SET-CONFIG-FIELD, WHICH DOES
011500** NOT CARE WHETHER ITS CALLER WAS A RESOURCE ROW OR A //PARM
011600** OVERRIDE TOKEN - SET-CONFIG-IS-OVERRIDE-SW TELLS IT WHICH.
011700 01  SET-CONFIG-KEY-WORK              PIC X(20).
011800 01  SET-CONFIG-VALUE-WORK            PIC X(40).
011900 01  SET-CONFIG-IS-OVERRIDE-SW        PIC X(01).
012000     88  SET-CONFIG-IS-OVERRIDE       VALUE "J".
012100     88  SET-CONFIG-IS-DEFAULT        VALUE "N".
012200
012300****** ALTERNATE VIEW OF THE OVERRIDE TOKEN WORK AREA USED ONLY
012400****** TO CLEAR THE WHOLE BLOCK IN ONE MOVE BEFORE EACH TOKEN.
012500 01  OVERRIDE-TOKEN-WORK-BLANK REDEFINES OVERRIDE-TOKEN-WORK.
012600     05  FILLER                       PIC X(322).
012700
012800 COPY GDVCFGR.
012900 COPY GDVABND.
013000
013100 LINKAGE SECTION.
013200 01  GDV-CFG-PARM.
013300     05  CFGP-LAYOUT-VERSION          PIC X(12).
013400     05  CFGP-OVERRIDE-STRING         PIC X(200).
013500
013600 PROCEDURE DIVISION USING GDV-CFG-PARM, GDV-CONFIG-REC.
013700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013800     PERFORM 100-MAINLINE THRU 100-EXIT.
013900     PERFORM 300-APPLY-OVERRIDE-STRING THRU 300-EXIT.
014000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
014100     GOBACK.
014200
014300 000-HOUSEKEEPING.
014400     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.
014500     MOVE "ISO-8859-1" TO CFG-ENCODING.
014600     MOVE "DUMMY"      TO CFG-VU-NUMMER.
014700     MOVE "N"          TO CFG-VU-NUMMER-SW.
014800     MOVE SPACES       TO CFG-EOD-DELIM.
014900     MOVE "N"          TO CFG-EOD-DELIM-SW.
015000     MOVE CFGP-LAYOUT-VERSION TO CFG-LAYOUT-VERSION.
015100     MOVE ZERO TO PARM-ANZAHL.
015200
015300     OPEN INPUT GDVPARM-FILE.
015400     OPEN OUTPUT SYSOUT.
015500
015600     READ GDVPARM-FILE
015700         AT END
015800         MOVE 'N' TO MORE-GDVPARM-SW
015900         GO TO 000-EXIT
016000     END-READ.
016100
016200     PERFORM 050-LOAD-PARM-TABLE THRU 050-EXIT
016300             UNTIL NO-MORE-GDVPARM-RECS.
016400 000-EXIT.
016500     EXIT.
016600
016700******************************************************************
016800*    050-LOAD-PARM-TABLE - LOADS ONLY THE ROWS TAGGED FOR THE     *
016900*    REQUESTED LAYOUT VERSION INTO GDV-PARM-TABLE.                *
017000******************************************************************
017100 050-LOAD-PARM-TABLE.
017200     IF PARM-VERSION-TAG = CFGP-LAYOUT-VERSION
017210         AND PARM-ANZAHL < PARM-TABLE-MAX
017300         ADD +1 TO PARM-ANZAHL
017400         SET PARM-IDX TO PARM-ANZAHL
017500         MOVE PARM-KEY   TO PTAB-KEY(PARM-IDX)
017600         MOVE PARM-VALUE TO PTAB-VALUE(PARM-IDX).
017700
017800     READ GDVPARM-FILE
017900         AT END
018000         MOVE 'N' TO MORE-GDVPARM-SW
018100         GO TO 050-EXIT
018200     END-READ.
018300 050-EXIT.
018400     EXIT.
018500
018600******************************************************************
018700*    100-MAINLINE - APPLIES EACH LOADED RESOURCE ROW TO THE       *
018800*    CONFIG RECORD BEFORE ANY //PARM OVERRIDE IS CONSIDERED.      *
018900******************************************************************
019000 100-MAINLINE.
019100     MOVE "100-MAINLINE" TO ABND-PARA-NAME.
019200     PERFORM 200-APPLY-ONE-RESOURCE-ROW THRU 200-EXIT
019300             VARYING PARM-IDX FROM 1 BY 1
019400             UNTIL PARM-IDX > PARM-ANZAHL.
019500 100-EXIT.
019600     EXIT.
019700
019800 200-APPLY-ONE-RESOURCE-ROW.
019900     MOVE PTAB-KEY(PARM-IDX)   TO SET-CONFIG-KEY-WORK.
020000     MOVE PTAB-VALUE(PARM-IDX) TO SET-CONFIG-VALUE-WORK.
020100     MOVE "N" TO SET-CONFIG-IS-OVERRIDE-SW.
020200     PERFORM 400-SET-CONFIG-FIELD THRU 400-EXIT.
020300 200-EXIT.
020400     EXIT.
020500
020600******************************************************************
020700*    300-APPLY-OVERRIDE-STRING - SPLITS THE //PARM OVERRIDE       *
020800*    STRING ON ";" INTO TOKENS, EACH "GDV.KEY=VALUE", AND         *
020900*    APPLIES THEM LAST SO THEY WIN OVER THE RESOURCE DEFAULTS.    *
021000******************************************************************
021100 300-APPLY-OVERRIDE-STRING.
021200     MOVE "300-APPLY-OVERRIDE-STRING" TO ABND-PARA-NAME.
021300     IF CFGP-OVERRIDE-STRING = SPACES
021400         GO TO 300-EXIT.
021500
021600     MOVE CFGP-OVERRIDE-STRING TO OVTOK-REMAINING.
021700     PERFORM 310-SPLIT-NEXT-TOKEN THRU 310-EXIT
021800             UNTIL OVTOK-REMAINING = SPACES.
021900 300-EXIT.
022000     EXIT.
022100
022200 310-SPLIT-NEXT-TOKEN.
022300     MOVE SPACES TO OVERRIDE-TOKEN-WORK-BLANK.
022400     MOVE CFGP-OVERRIDE-STRING TO OVTOK-REMAINING.
022500     UNSTRING OVTOK-REMAINING DELIMITED BY ";"
022600         INTO OVTOK-TEXT
022700              WITH POINTER OVTOK-IDX.
022800     UNSTRING OVTOK-TEXT DELIMITED BY "="
022900         INTO OVTOK-KEY, OVTOK-VALUE.
023000
023100     MOVE OVTOK-KEY   TO SET-CONFIG-KEY-WORK.
023200     MOVE OVTOK-VALUE TO SET-CONFIG-VALUE-WORK.
023300     MOVE "J" TO SET-CONFIG-IS-OVERRIDE-SW.
023400     PERFORM 400-SET-CONFIG-FIELD THRU 400-EXIT.
023500
023600****** SHIFT THE REMAINING OVERRIDE STRING LEFT PAST THE TOKEN
023700****** JUST CONSUMED, OR CLEAR IT IF THAT WAS THE LAST TOKEN.
023800     IF OVTOK-IDX > LENGTH OF CFGP-OVERRIDE-STRING
023900         MOVE SPACES TO CFGP-OVERRIDE-STRING
024000     ELSE
024100         MOVE CFGP-OVERRIDE-STRING(OVTOK-IDX :)
024200              TO OVTOK-REMAINING
024300         MOVE OVTOK-REMAINING TO CFGP-OVERRIDE-STRING.
024400 310-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800*    400-SET-CONFIG-FIELD - APPLIES ONE KEY/VALUE PAIR (EITHER A  *
024900*    RESOURCE ROW OR AN OVERRIDE TOKEN) TO GDV-CONFIG-REC.        *
025000******************************************************************
025100 400-SET-CONFIG-FIELD.
025200     EVALUATE TRUE
025300         WHEN SET-CONFIG-KEY-WORK = "GDV.VUNUMMER"
025400             MOVE SET-CONFIG-VALUE-WORK TO CFG-VU-NUMMER
025500             IF SET-CONFIG-IS-OVERRIDE
025600                 MOVE "J" TO CFG-VU-NUMMER-SW                     091089KL
025700             END-IF
025800         WHEN SET-CONFIG-KEY-WORK = "GDV.EOD"
025900             MOVE SET-CONFIG-VALUE-WORK(1:4) TO CFG-EOD-DELIM
026000             MOVE "J" TO CFG-EOD-DELIM-SW
026100         WHEN SET-CONFIG-KEY-WORK = "GDV.LAYOUTVERSION"
026200             AND SET-CONFIG-IS-OVERRIDE
026300             MOVE SET-CONFIG-VALUE-WORK TO CFG-LAYOUT-VERSION
026400         WHEN OTHER
026500             CONTINUE
026600     END-EVALUATE.
026700 400-EXIT.
026800     EXIT.
026900
027000 700-CLOSE-FILES.
027100     MOVE "700-CLOSE-FILES" TO ABND-PARA-NAME.
027200     CLOSE GDVPARM-FILE, SYSOUT.
027300 700-EXIT.
027400     EXIT.
027500
027600 1000-ABEND-RTN.
027700     WRITE SYSOUT-REC FROM GDV-ABEND-REC.
027800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027900     DISPLAY "*** ABNORMAL END OF JOB-GDVCFG ***" UPON CONSOLE.
028000     DIVIDE ABND-ZERO-VAL INTO ABND-ONE-VAL.
