000100******************************************************************
000200*    GDV220R  -  SATZART 220 FIELD-SET CALL PARM                  *
000300*                                                                *
000400*    EXCHANGED BETWEEN GDVMAIN AND GDV220 ONCE PER NAMED FIELD    *
000500*    BEING SET ON A SATZART-220 RECORD.  THE CALLER SETS         *
000600*    P220-SPARTE/P220-FELDNAME/P220-FELDWERT/P220-ANFANG/         *
000700*    P220-LAENGE AND P220-NEUER-SATZ-SW BEFORE EVERY CALL; GDV220 *
000800*    RETURNS THE LAYOUT-CD OR GRUPPE-CD IT SELECTED AND WHETHER   *
000900*    THE FIELD WAS FOUND A HOME (SEE GDV220 200-SELECT-LAYOUT-    *
001000*    RTN), AND OVERLAYS P220-FELDWERT ONTO THE CALLER'S OWN       *
001100*    RECORD BUFFER (PASSED AS THE SECOND USING PARAMETER) AT      *
001200*    P220-ANFANG/P220-LAENGE WHEN THE FIELD WAS FOUND A HOME -    *
001300*    WHEN IT WAS NOT, THE RECORD IS LEFT UNCHANGED  (PR 7560)     *
001400******************************************************************
001500 01  GDV-220-PARM-AREA.
001600     05  P220-SPARTE                 PIC 9(03).
001700     05  P220-FELDNAME               PIC X(30).
001800     05  P220-FELDWERT               PIC X(60).
001900     05  P220-ANFANG                 PIC 9(03) COMP.
002000     05  P220-LAENGE                 PIC 9(03) COMP.
002100     05  P220-LAYOUT-CD              PIC X(08).
002200     05  P220-GRUPPE-CD              PIC X(04).
002300     05  P220-GEFUNDEN-SW            PIC X(01).
002400         88  P220-GEFUNDEN           VALUE "J".
002500         88  P220-NICHT-GEFUNDEN     VALUE "N".
002600     05  P220-NEUER-SATZ-SW          PIC X(01).
002700         88  P220-IST-NEUER-SATZ     VALUE "J".
002800         88  P220-NICHT-NEUER-SATZ   VALUE "N".
002900     05  FILLER                      PIC X(01).
