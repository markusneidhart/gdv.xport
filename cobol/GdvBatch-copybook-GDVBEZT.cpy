000100******************************************************************
000200*    GDVBEZT  -  FIELD-NAME NORMALIZATION (BEZEICHNER) TABLES     *
000300*                                                                *
000400*    ABK-EINTRAG IS THE EXACT-MATCH ABBREVIATION TABLE APPLIED    *
000500*    BEFORE THE ARTICLE/DATUM/VERSICHERUNG RULES.  A BLANK        *
000600*    ABK-ERSATZ-TXT MEANS "DROP THIS WORD ENTIRELY" (E.G. "FUER") *
000700******************************************************************
000800 01  GDV-ABKUERZUNG-TABELLE.
000900     05  ABK-EINTRAG OCCURS 7 TIMES INDEXED BY ABK-IDX.
001000         10  ABK-SUCH-TXT            PIC X(20).
001100         10  ABK-ERSATZ-TXT          PIC X(12).
001200         10  FILLER                  PIC X(01).
001300
001400******************************************************************
001500*    UMLAUT-ERSATZ-TABELLE - SINGLE-CHARACTER UMLAUT SUBSTITUTION *
001600******************************************************************
001700 01  GDV-UMLAUT-TABELLE.
001800     05  UML-EINTRAG OCCURS 7 TIMES INDEXED BY UML-IDX.
001900         10  UML-SUCH-ZCH            PIC X(01).
002000         10  UML-ERSATZ-TXT          PIC X(02).
002100         10  FILLER                  PIC X(01).
002200
002300******************************************************************
002400*    CACHE OF TECHNICAL NAMES ALREADY DERIVED THIS RUN -- BUSINESS*
002500*    RULE 11 REQUIRES THE TECHNICAL NAME BE COMPUTED ONCE AND     *
002600*    REUSED, NOT RECOMPUTED ON EVERY COMPARISON                   *
002700******************************************************************
002800 01  GDV-BEZEICHNER-CACHE.
002900     05  BEZ-CACHE-EINTRAG OCCURS 50 TIMES INDEXED BY BEZ-IDX.
003000         10  BEZ-CACHE-VOLLNAME      PIC X(40).
003100         10  BEZ-CACHE-TECHNAME      PIC X(20).
003200     05  BEZ-CACHE-ANZAHL            PIC 9(03) COMP.
003300     05  FILLER                     PIC X(01).
