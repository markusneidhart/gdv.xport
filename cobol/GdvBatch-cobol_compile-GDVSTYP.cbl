000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GDVSTYP.
000300 AUTHOR. R T MELENDEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/87.
000600 DATE-COMPILED. 04/02/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    040287  RTM  ORIGINAL - PARSES/COMPOSES THE GDV RECORD-TYPE  *
001200*                  KEY (SATZART/SPARTE/3RD PART/TEILDATENSATZ-NR) *
001300*    061588  RTM  ADDED 100-PARSE-DOTTED-KEY FOR "SSSS.PPP.AA.T"  *
001400*                  STRING FORM OF THE KEY  (PR 3102)              *
001500*    051591  KLW  FIXED REASSIGNMENT - KRANKEN (SPARTE 020) WAS   *
001600*                  FALLING THROUGH TO THE WAGNISART BRANCH        *
001700*                  (PR 4702)                                     *
001800*    091593  DRP  ART COLLAPSING RULE FOR WAGNISART 1/3 AND 4/8   *
001900*                  WAS REVERSED  (PR 5588)                        *
002000*    081798  MHN  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS     *
002100*                  PROGRAM, NO CHANGES REQUIRED  (PR 6750)        *
002200*    031400  WJT  CANONICAL RENDER NOW STOPS AT FIRST NOT-SET     *
002300*                  GROUP INSTEAD OF ALWAYS EMITTING 4 GROUPS      *
002400*                  (PR 6981)                                      *
002500*    082602  WJT  BAUSPAREN-ART = 1 NOW RENDERS "01" PER LEGACY   *
002600*                  2-DIGIT EXCEPTION  (PR 7401)                   *
002700*    031002  TWH  GDVSTYP IS NOW A SUBPROGRAM CALLED ONCE PER     *
002800*                  REAL GDVIN RECORD BY GDVMAIN INSTEAD OF        *
002900*                  DRIVING ITS OWN SYNTHETIC TRANSACTION FILE -   *
003000*                  ALL FILE I/O, THE TRAILER BALANCE CHECK AND    *
003100*                  THE JOB-STEP ABEND PATH ARE REMOVED SINCE THE  *
003200*                  CALLER NOW OWNS THOSE  (PR 7540)               *
003300*    031502  TWH  500-RENDER-CANONICAL-KEY WAS ZERO-PADDING ART    *
003400*                  TO 2 DIGITS AND HARD-CODING THE LENGTH EVEN     *
003500*                  OUTSIDE THE BAUSPAREN-ART=1 EXCEPTION - ART < 10*
003600*                  NOW RENDERS AS A PLAIN SINGLE DIGIT  (PR 7601)  *
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100
005200 77  STYP-MAX-TEILE             PIC 9(01) VALUE 4.
005300
005400 01  COUNTERS-AND-ACCUMULATORS.
005500     05 UNSTRING-TALLY           PIC 9(2) COMP.
005600     05 FILLER                   PIC X(01).
005700
005800 LINKAGE SECTION.
005900
006000****** THE CALLER SUPPLIES THE KEY AS EITHER THE DOTTED STRING OR
006100****** UP TO 4 LOOSE INTEGER PARTS (SATZART, SPARTE, 3RD PART,
006200****** TEILDATENSATZ-NR) - SEE STYP-MODE-SW.
006300 01  GDV-STYP-PARM.
006400     05  STYP-MODE-SW               PIC X(01).
006500         88  STYP-DOTTED            VALUE "D".
006600         88  STYP-INTEGER           VALUE "I".
006700     05  STYP-DOTTED-STR            PIC X(20).
006800     05  STYP-TEIL-1                PIC 9(04).
006900     05  STYP-TEIL-2                PIC 9(03).
007000     05  STYP-TEIL-3                PIC 9(02).
007100     05  STYP-TEIL-4                PIC 9(01).
007200     05  STYP-ANZAHL-TEILE          PIC 9(01).
007300     05  FILLER                     PIC X(08).
007400
007500****** ALTERNATE VIEW OF THE CALL PARM USED ONLY TO BLANK-CHECK
007600****** THE LOOSE-INTEGER WORK FIELDS TOGETHER IN 100-PARSE-DOTTED-
007700****** KEY WITHOUT NAMING ALL FOUR SEPARATELY.
007800 01  GDV-STYP-PARM-TEILE-VIEW REDEFINES GDV-STYP-PARM.
007900     05  FILLER                     PIC X(21).
008000     05  STYPV-TEILE-COMBINED       PIC 9(10).
008100     05  FILLER                     PIC X(09).
008200
008300 COPY GDVSATK.
008400
008500 PROCEDURE DIVISION USING GDV-STYP-PARM, GDV-SATZTYP-KEY,
008600         GDV-SATZTYP-KANONISCH.
008700     INITIALIZE GDV-SATZTYP-KEY.
008800     PERFORM 100-PARSE-DOTTED-KEY THRU 100-EXIT-A.
008900     PERFORM 200-PARSE-INTEGER-PARTS THRU 200-EXIT.
009000     PERFORM 300-REASSIGN-THIRD-PART THRU 300-EXIT.
009100     PERFORM 400-DERIVE-ART THRU 400-EXIT.
009200     PERFORM 500-RENDER-CANONICAL-KEY THRU 500-EXIT.
009300     GOBACK.
009400
009500******************************************************************
009600*    100-PARSE-DOTTED-KEY - IF THE CALLER SUPPLIED THE KEY AS A    *
009700*    DOTTED STRING, UNSTRING IT INTO THE SAME WORK FIELDS THE      *
009800*    INTEGER FORM USES SO 200-PARSE-INTEGER-PARTS CAN HANDLE BOTH  *
009900*    FORMS IDENTICALLY FROM THERE ON.                              *
010000******************************************************************
010100 100-PARSE-DOTTED-KEY.
010200     IF NOT STYP-DOTTED
010300         GO TO 100-EXIT-A.
010400
010500     MOVE ZERO TO STYP-TEIL-1 STYP-TEIL-2 STYP-TEIL-3 STYP-TEIL-4.
010600     MOVE ZERO TO STYP-ANZAHL-TEILE.
010700     UNSTRING STYP-DOTTED-STR DELIMITED BY "."
010800         INTO STYP-TEIL-1, STYP-TEIL-2,
010900              STYP-TEIL-3, STYP-TEIL-4
011000         TALLYING IN UNSTRING-TALLY.
011100     IF UNSTRING-TALLY > STYP-MAX-TEILE
011200         MOVE STYP-MAX-TEILE TO STYP-ANZAHL-TEILE
011300     ELSE
011400         MOVE UNSTRING-TALLY TO STYP-ANZAHL-TEILE.
011500 100-EXIT-A.
011600     EXIT.
011700
011800******************************************************************
011900*    200-PARSE-INTEGER-PARTS - BATCH FLOW #3.  A LONE PART 1 ON    *
012000*    SATZART 210/211/220 IMPLIES SPARTE 0.                        *
012100******************************************************************
012200 200-PARSE-INTEGER-PARTS.
012300     MOVE STYP-TEIL-1 TO SATK-SATZART.
012400
012500     IF STYP-ANZAHL-TEILE = 1
012600         IF SATK-SATZART = 0210 OR SATK-SATZART = 0211
012700                               OR SATK-SATZART = 0220
012800             MOVE ZERO TO SATK-SPARTE
012900             SET SATK-SPARTE-GESETZT TO TRUE
013000         ELSE
013100             SET SATK-SPARTE-OFFEN TO TRUE
013200         GO TO 200-EXIT.
013300
013400     MOVE STYP-TEIL-2 TO SATK-SPARTE.
013500     SET SATK-SPARTE-GESETZT TO TRUE.
013600 200-EXIT.
013700     EXIT.
013800
013900******************************************************************
014000*    300-REASSIGN-THIRD-PART - BUSINESS RULE 6.  WHICH FIELD       *
014100*    RECEIVES THE 3RD POSITIONAL PART DEPENDS ON SPARTE.  ALSO     *
014200*    APPLIES THE SATZART 220 DEFAULTS OF RULE 9.                   *
014300******************************************************************
014400 300-REASSIGN-THIRD-PART.
014500     SET SATK-3RD-TEIL-OFFEN TO TRUE.
014600     SET SATK-TEILDS-OFFEN   TO TRUE.
014700
014800     IF STYP-ANZAHL-TEILE < 3
014900         IF SATK-SATZART = 0220 AND SATK-SPARTE = 010
015000             MOVE ZERO TO SATK-WAGNISART
015100             SET SATK-WAGNISART-AKTIV TO TRUE
015200         GO TO 300-EXIT.
015300
015400     IF SATK-SPARTE = 020
015500         MOVE STYP-TEIL-3 TO SATK-KRANKEN-FOLGENR
015600         SET SATK-KRANKEN-JA TO TRUE
015700     ELSE IF SATK-SPARTE = 580
015800         MOVE STYP-TEIL-3 TO SATK-BAUSPAREN-ART
015900         SET SATK-BAUSPAR-JA TO TRUE
016000     ELSE
016100         MOVE STYP-TEIL-3 TO SATK-WAGNISART
016200         SET SATK-WAGNISART-AKTIV TO TRUE
016300         IF STYP-ANZAHL-TEILE > 3
016400             MOVE STYP-TEIL-4 TO SATK-TEILDS-NR
016500             SET SATK-TEILDS-GESETZT TO TRUE.
016600
016700     IF SATK-WAGNISART-AKTIV AND SATK-WAGNISART > 0
016800                         AND SATK-SPARTE = 010
016900                         AND SATK-TEILDS-OFFEN
017000         MOVE 1 TO SATK-TEILDS-NR
017100         SET SATK-TEILDS-GESETZT TO TRUE.
017200 300-EXIT.
017300     EXIT.
017400
017500******************************************************************
017600*    400-DERIVE-ART - BUSINESS RULE 7.  WAGNISART IS COLLAPSED     *
017700*    TO ART FOR SPARTE 010 ONLY; OTHER SPARTEN CARRY THEIR 3RD     *
017800*    PART STRAIGHT ACROSS AS ART.                                  *
017900******************************************************************
018000 400-DERIVE-ART.
018100     SET SATK-ART-OFFEN TO TRUE.
018200
018300     IF SATK-SPARTE = 010 AND SATK-WAGNISART-AKTIV
018400         EVALUATE SATK-WAGNISART
018500             WHEN 1
018600             WHEN 3
018700                 MOVE 13 TO SATK-ART
018800             WHEN 4
018900             WHEN 8
019000                 MOVE 48 TO SATK-ART
019100             WHEN OTHER
019200                 MOVE SATK-WAGNISART TO SATK-ART
019300         END-EVALUATE
019400         SET SATK-ART-GESETZT TO TRUE
019500     ELSE IF SATK-KRANKEN-JA
019600         MOVE SATK-KRANKEN-FOLGENR TO SATK-ART
019700         SET SATK-ART-GESETZT TO TRUE
019800     ELSE IF SATK-BAUSPAR-JA
019900         MOVE SATK-BAUSPAREN-ART TO SATK-ART
020000         SET SATK-ART-GESETZT TO TRUE.
020100 400-EXIT.
020200     EXIT.
020300
020400******************************************************************
020500*    500-RENDER-CANONICAL-KEY - BUSINESS RULES 8 AND 12.  BUILDS   *
020600*    "SSSS[.PPP[.A[A][.T]]]", STOPPING AT THE FIRST GROUP THAT IS  *
020700*    NOT SET.  ART RENDERS AS A PLAIN INTEGER (NO LEADING ZERO)    *
020800*    EXCEPT BAUSPAREN-ART = 1, WHICH RENDERS AS THE 2-DIGIT "01"   *
020900*    LEGACY EXCEPTION  (PR 7601)                                   *
021000******************************************************************
021100 500-RENDER-CANONICAL-KEY.
021200     MOVE SPACES TO SATK-KAN-STRING.
021300     MOVE SATK-SATZART TO SATK-KAN-STRING(1 : 4).
021400     MOVE 4 TO SATK-KAN-LAENGE.
021500
021600     IF NOT SATK-SPARTE-GESETZT
021700         GO TO 500-EXIT.
021800     MOVE "." TO SATK-KAN-STRING(5 : 1).
021900     MOVE SATK-SPARTE TO SATK-KAN-STRING(6 : 3).
022000     MOVE 8 TO SATK-KAN-LAENGE.
022100
022200     IF NOT SATK-ART-GESETZT
022300         GO TO 500-EXIT.
022400     MOVE "." TO SATK-KAN-STRING(9 : 1).
022500     IF SATK-BAUSPAR-JA AND SATK-ART = 1
022600         MOVE "01" TO SATK-KAN-STRING(10 : 2)
022700         MOVE 11 TO SATK-KAN-LAENGE
022800     ELSE IF SATK-ART < 10
022900         MOVE SATK-ART(2 : 1) TO SATK-KAN-STRING(10 : 1)
023000         MOVE 10 TO SATK-KAN-LAENGE
023100     ELSE
023200         MOVE SATK-ART TO SATK-KAN-STRING(10 : 2)
023300         MOVE 11 TO SATK-KAN-LAENGE.
023400
023500     IF NOT SATK-TEILDS-GESETZT
023600         GO TO 500-EXIT.
023700     MOVE "." TO SATK-KAN-STRING(SATK-KAN-LAENGE + 1 : 1).
023800     MOVE SATK-TEILDS-NR TO SATK-KAN-STRING(SATK-KAN-LAENGE + 2 : 1).
023900     ADD 2 TO SATK-KAN-LAENGE.
024000 500-EXIT.
024100     EXIT.
