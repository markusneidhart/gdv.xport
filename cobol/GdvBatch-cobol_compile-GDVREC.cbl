000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GDVREC.
000300 AUTHOR. R T MELENDEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/11/87.
000600 DATE-COMPILED. 05/11/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    051187  RTM  ORIGINAL - GDVSATZ RECORD CONTAINER - HOLDS     *
001200*                  THE WORKING SET OF FELDER FOR ONE SATZ-NR AND  *
001300*                  ANSWERS ADD/FIND-BY-NAME/FIND-BY-ADDRESS/      *
001400*                  FIND-BY-ORDINAL/EXPORT/COMPARE TRANSACTIONS    *
001500*    112388  RTM  ADDED 210-SEARCH-FIELD-BY-ADDRESS - CALLERS     *
001600*                  WERE RESOLVING ADDRESS HITS BY HAND            *
001700*    061590  KLW  400-EXPORT-RECORD NOW OVERLAYS DIRECTLY AT      *
001800*                  SF-ANFANG INSTEAD OF APPENDING IN TABLE ORDER  *
001900*                  SO OUTPUT MATCHES BYTE-ADDRESS ORDER (PR 4880) *
002000*    110793  DRP  ADD-FIELD NOW REJECTS A SPAN THAT WOULD PUSH    *
002100*                  THE RECORD PAST 256 BYTES RATHER THAN ABEND    *
002200*                  (PR 5511)                                     *
002300*    081798  MHN  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS     *
002400*                  PROGRAM, NO CHANGES REQUIRED  (PR 6750)        *
002500*    042301  WJT  ADDED 'S'-SAVE-SNAPSHOT/'G'-COMPARE FUNCTIONS   *
002600*                  SO 500-RECORDS-EQUAL HAS SOMETHING TO DIFF     *
002700*                  AGAINST  (PR 7060)                             *
002800*    091504  WJT  FIND-BY-ORDINAL NOW BOUNDS-CHECKS AGAINST       *
002900*                  SF-ANZAHL BEFORE INDEXING THE TABLE  (PR 7401) *
002950*    030811  KLW  ADD-FIELD NOW REJECTS A NEW FIELD NAME ONCE     *
002960*                  SF-ANZAHL REACHES SF-TABLE-MAX INSTEAD OF      *
002970*                  RUNNING OFF THE END OF SF-EINTRAG  (PR 7522)   *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT GDVRECS-FILE
004600     ASSIGN TO UT-S-GDVRECS
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS IFCODE.
004900
005000     SELECT GDVRECO-FILE
005100     ASSIGN TO UT-S-GDVRECO
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  SYSOUT
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 100 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS
006200     DATA RECORD IS SYSOUT-REC.
006300 01  SYSOUT-REC                     PIC X(100).
006400
006500****** ONE GDVRECS RECORD IS ONE TRANSACTION AGAINST THE GDVSATZ
006600****** FIELD TABLE CURRENTLY HELD FOR REC-SATZ-NR - ADD A FIELD,
006700****** LOOK ONE UP BY NAME/ADDRESS/ORDINAL, EXPORT THE RECORD TO
006800****** FIXED-WIDTH TEXT, SNAPSHOT IT, OR COMPARE IT TO A PRIOR
006900****** SNAPSHOT.  THE TRAILER CARRIES THE EXPECTED COUNT FORWARD.
007000 FD  GDVRECS-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS GDVRECS-REC.
007600 01  GDVRECS-REC                    PIC X(80).
007700
007800****** ONE GDVRECO RECORD ANSWERS THE TRANSACTION THAT DROVE IT -
007900****** A FOUND FIELD'S CONTENT, A NOT-FOUND FLAG, AN EXPORTED
008000****** 256-BYTE RECORD, OR AN EQUAL/NOT-EQUAL COMPARE RESULT.
008100 FD  GDVRECO-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 256 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS GDVRECO-REC.
008700 01  GDVRECO-REC                    PIC X(256).
008800
008900 WORKING-STORAGE SECTION.
008950
008960 77  SF-TABLE-MAX               PIC 9(03) VALUE 100.
009000
009100 01  FILE-STATUS-CODES.
009200     05  IFCODE                     PIC X(2).
009300         88 CODE-READ     VALUE SPACES.
009400         88 NO-MORE-DATA  VALUE "10".
009500     05  OFCODE                     PIC X(2).
009600         88 CODE-WRITE    VALUE SPACES.
009700
009800** GDVRECS TRANSACTION LAYOUT (GDVRECS-REC, REDEFINED HERE)
009900 01  GDV-RECS-TRANS-AREA.
010000     05  RECS-SATZ-NR               PIC 9(04).
010100     05  RECS-FUNKTION-SW           PIC X(01).
010200         88  RECS-IST-ADD           VALUE "A".
010300         88  RECS-IST-FIND-NAME     VALUE "N".
010400         88  RECS-IST-FIND-ADDR     VALUE "B".
010500         88  RECS-IST-FIND-ORD      VALUE "O".
010600         88  RECS-IST-EXPORT        VALUE "E".
010700         88  RECS-IST-SNAPSHOT      VALUE "S".
010800         88  RECS-IST-COMPARE       VALUE "G".
010900         88  RECS-IST-TRAILER       VALUE "T".
011000     05  RECS-FELD-NAME             PIC X(30).
011100     05  RECS-FELD-ANFANG           PIC 9(03).
011200     05  RECS-FELD-LAENGE           PIC 9(03).
011300     05  RECS-FELD-INHALT           PIC X(36).
011400     05  RECS-ORDINAL               PIC 9(03).
011500     05  FILLER                     PIC X(02).
011600
011700 01  WS-TRAILER-REC.
011800     05  FILLER                     PIC X(1).
011900     05  IN-RECORD-COUNT            PIC 9(9).
012000     05  FILLER                     PIC X(1).
012100     05  IN-SPAN-REJECT-COUNT       PIC 9(7).
012200     05  FILLER                     PIC X(78).
012300
012400****** ALTERNATE VIEW OF THE TRAILER USED ONLY WHEN THE BALANCE
012500****** COUNTS ARE DUMPED TO SYSOUT AS ONE BLOCK OF DIGITS.
012600 01  WS-TRAILER-REC-DUMP REDEFINES WS-TRAILER-REC.
012700     05  DUMP-LEAD-BYTE             PIC X(01).
012800     05  DUMP-COUNTS-BLOCK          PIC X(17).
012900     05  FILLER                     PIC X(78).
013000
013100** ONE WORKING SET OF FELDER FOR THE SATZ-NR CURRENTLY IN HAND -
013200** RESET TO EMPTY EVERY TIME RECS-SATZ-NR CHANGES ON THE INPUT.
013300 01  GDV-SATZ-FELDER.
013400     05  SF-ANZAHL                  PIC 9(03) COMP.
013500     05  SF-LETZTE-SATZ-NR          PIC 9(04).
013600     05  SF-EINTRAG OCCURS 100 TIMES INDEXED BY SF-IDX.
013700         10  SF-NAME                PIC X(30).
013800         10  SF-ANFANG               PIC 9(03).
013900         10  SF-LAENGE               PIC 9(03).
014000         10  SF-INHALT               PIC X(36).
014100     05  FILLER                     PIC X(01).
014200
014300****** ALTERNATE VIEW OF THE FIELD TABLE USED ONLY WHEN A SYSOUT
014400****** DUMP OF THE TABLE'S NAME/ADDRESS COLUMNS IS REQUESTED FOR
014500****** DEBUG - NEVER WRITTEN THROUGH.
014600 01  GDV-SATZ-FELDER-DUMP REDEFINES GDV-SATZ-FELDER.
014700     05  DUMPF-HEADER               PIC X(07).
014800     05  DUMPF-EINTRAG OCCURS 100 TIMES INDEXED BY DUMPF-IDX.
014900         10  DUMPF-NAME             PIC X(30).
015000         10  DUMPF-ADDR-AND-LTH     PIC X(06).
015100         10  FILLER                 PIC X(36).
015200
015300** THE RECORD EXPORTED TO FIXED-WIDTH TEXT - ONE FELD'S CONTENT
015400** OVERLAID AT ITS OWN FELD-ANFANG, SO THE RESULT IS ALREADY IN
015500** BYTE-ADDRESS ORDER WITHOUT ANY SORTING STEP (PR 4880).
015600 01  GDV-EXPORT-REC                 PIC X(256).
015700
015800****** ALTERNATE VIEW OF THE EXPORT BUFFER USED ONLY TO DISPLAY
015900****** THE FIRST AND LAST QUARTER OF A RECORD ON AN ABEND DUMP.
016000 01  GDV-EXPORT-REC-DUMP REDEFINES GDV-EXPORT-REC.
016100     05  DUMPE-FIRST-QUARTER        PIC X(64).
016200     05  FILLER                     PIC X(128).
016300     05  DUMPE-LAST-QUARTER         PIC X(64).
016400
016500** THE MOST RECENT SNAPSHOT SAVED BY AN 'S' TRANSACTION - USED
016600** AS THE COMPARISON SIDE OF A 'G' (RECORDS-EQUAL) TRANSACTION.
016700 01  GDV-COMPARE-REC                PIC X(256).
016800 01  GDV-COMPARE-LOADED-SW          PIC X(01) VALUE "N".
016900     88  GDV-COMPARE-IS-LOADED      VALUE "Y".
017000
017100 77  MORE-GDVRECS-SW                PIC X(1) VALUE SPACE.
017200     88 NO-MORE-GDVRECS-RECS     VALUE "N".
017300     88 MORE-GDVRECS-RECS        VALUE " ".
017400
017500 01  COUNTERS-AND-ACCUMULATORS.
017600     05 RECORDS-READ             PIC S9(9) COMP.
017700     05 RECORDS-WRITTEN          PIC S9(9) COMP.
017800     05 SPAN-REJECTS             PIC S9(7) COMP.
017900     05 BERECHNETES-ENDE         PIC 9(03) COMP.
018000
018100 COPY GDVABND.
018200
018300 PROCEDURE DIVISION.
018400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018500     PERFORM 100-MAINLINE THRU 100-EXIT
018600             UNTIL NO-MORE-GDVRECS-RECS OR RECS-IST-TRAILER.
018700     PERFORM 900-CLEANUP THRU 900-EXIT.
018800     MOVE ZERO TO RETURN-CODE.
018900     GOBACK.
019000
019100 000-HOUSEKEEPING.
019200     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.
019300     DISPLAY "******** BEGIN JOB GDVREC ********".
019400     OPEN INPUT GDVRECS-FILE.
019500     OPEN OUTPUT GDVRECO-FILE, SYSOUT.
019600
019700     READ GDVRECS-FILE INTO GDV-RECS-TRANS-AREA
019800         AT END
019900         MOVE 'N' TO MORE-GDVRECS-SW
020000         GO TO 000-EXIT
020100     END-READ.
020200
020300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020400     MOVE ZERO TO SF-ANZAHL.
020500     MOVE ZERO TO SF-LETZTE-SATZ-NR.
020600     MOVE "N" TO GDV-COMPARE-LOADED-SW.
020700     ADD +1 TO RECORDS-READ.
020800 000-EXIT.
020900     EXIT.
021000
021100 100-MAINLINE.
021200     MOVE "100-MAINLINE" TO ABND-PARA-NAME.
021300
021400     IF RECS-SATZ-NR NOT = SF-LETZTE-SATZ-NR
021500         MOVE ZERO TO SF-ANZAHL
021600         MOVE RECS-SATZ-NR TO SF-LETZTE-SATZ-NR
021700         MOVE SPACES TO GDV-EXPORT-REC.
021800
021900     EVALUATE TRUE
022000         WHEN RECS-IST-ADD
022100             PERFORM 300-ADD-FIELD THRU 300-EXIT
022200         WHEN RECS-IST-FIND-NAME
022300             PERFORM 200-SEARCH-FIELD-BY-NAME THRU 200-EXIT
022400         WHEN RECS-IST-FIND-ADDR
022500             PERFORM 210-SEARCH-FIELD-BY-ADDRESS THRU 210-EXIT
022600         WHEN RECS-IST-FIND-ORD
022700             PERFORM 220-SEARCH-FIELD-BY-ORDINAL THRU 220-EXIT
022800         WHEN RECS-IST-EXPORT
022900             PERFORM 400-EXPORT-RECORD THRU 400-EXIT
023000         WHEN RECS-IST-SNAPSHOT
023100             PERFORM 400-EXPORT-RECORD THRU 400-EXIT
023200             MOVE GDV-EXPORT-REC TO GDV-COMPARE-REC
023300             MOVE "Y" TO GDV-COMPARE-LOADED-SW
023400         WHEN RECS-IST-COMPARE
023500             PERFORM 400-EXPORT-RECORD THRU 400-EXIT
023600             PERFORM 500-RECORDS-EQUAL THRU 500-EXIT
023700         WHEN OTHER
023800             CONTINUE
023900     END-EVALUATE.
024000
024100     IF NOT RECS-IST-TRAILER
024200         ADD +1 TO RECORDS-WRITTEN
024300         WRITE GDVRECO-REC FROM GDV-EXPORT-REC.
024400
024500     READ GDVRECS-FILE INTO GDV-RECS-TRANS-AREA
024600         AT END
024700         MOVE 'N' TO MORE-GDVRECS-SW
024800         GO TO 100-EXIT
024900     END-READ.
025000
025100     IF MORE-GDVRECS-RECS
025200         ADD +1 TO RECORDS-READ.
025300
025400     IF RECS-IST-TRAILER
025500         MOVE GDV-RECS-TRANS-AREA TO WS-TRAILER-REC.
025600 100-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000*    200-SEARCH-FIELD-BY-NAME - LOOK UP A FELD BY ITS NAME ON     *
026100*    THE WORKING SET FOR THE CURRENT SATZ-NR.                     *
026200******************************************************************
026300 200-SEARCH-FIELD-BY-NAME.
026400     MOVE "200-SEARCH-FIELD-BY-NAME" TO ABND-PARA-NAME.
026500     MOVE SPACES TO GDV-EXPORT-REC.
026600     SET SF-IDX TO 1.
026700     SEARCH SF-EINTRAG
026800         AT END
026900             MOVE "** FIELD NOT FOUND BY NAME" TO GDV-EXPORT-REC
027000         WHEN SF-NAME(SF-IDX) = RECS-FELD-NAME
027100             MOVE SF-INHALT(SF-IDX) TO GDV-EXPORT-REC(1 : 36)
027200     END-SEARCH.
027300 200-EXIT.
027400     EXIT.
027500
027600******************************************************************
027700*    210-SEARCH-FIELD-BY-ADDRESS - LOOK UP THE FELD WHOSE SPAN    *
027800*    COVERS RECS-FELD-ANFANG.                                     *
027900******************************************************************
028000 210-SEARCH-FIELD-BY-ADDRESS.
028100     MOVE "210-SEARCH-FIELD-BY-ADDRESS" TO ABND-PARA-NAME.
028200     MOVE SPACES TO GDV-EXPORT-REC.
028300     SET SF-IDX TO 1.
028400     SEARCH SF-EINTRAG
028500         AT END
028600             MOVE "** FIELD NOT FOUND BY ADDRESS" TO GDV-EXPORT-REC
028700         WHEN RECS-FELD-ANFANG >= SF-ANFANG(SF-IDX)
028800              AND RECS-FELD-ANFANG <=
028900                  SF-ANFANG(SF-IDX) + SF-LAENGE(SF-IDX) - 1
029000             MOVE SF-INHALT(SF-IDX) TO GDV-EXPORT-REC(1 : 36)
029100     END-SEARCH.
029200 210-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    220-SEARCH-FIELD-BY-ORDINAL - LOOK UP THE FELD AT A GIVEN    *
029700*    ORDINAL POSITION WITHIN THE WORKING SET  (PR 7401).          *
029800******************************************************************
029900 220-SEARCH-FIELD-BY-ORDINAL.
030000     MOVE "220-SEARCH-FIELD-BY-ORDINAL" TO ABND-PARA-NAME.
030100     MOVE SPACES TO GDV-EXPORT-REC.
030200     IF RECS-ORDINAL < 1 OR RECS-ORDINAL > SF-ANZAHL
030300         MOVE "** ORDINAL OUT OF RANGE" TO GDV-EXPORT-REC
030400         GO TO 220-EXIT.
030500     SET SF-IDX TO RECS-ORDINAL.
030600     MOVE SF-INHALT(SF-IDX) TO GDV-EXPORT-REC(1 : 36).
030700 220-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100*    300-ADD-FIELD - ADDS OR REPLACES A FELD ON THE WORKING SET.  *
031200*    A FIELD WHOSE SPAN WOULD RUN PAST BYTE 256 IS REJECTED       *
031300*    RATHER THAN ABENDING  (PR 5511).                             *
031400******************************************************************
031500 300-ADD-FIELD.
031600     MOVE "300-ADD-FIELD" TO ABND-PARA-NAME.
031700     COMPUTE BERECHNETES-ENDE =
031800             RECS-FELD-ANFANG + RECS-FELD-LAENGE - 1.
031900     IF BERECHNETES-ENDE > 256
032000         ADD +1 TO SPAN-REJECTS
032100         GO TO 300-EXIT.
032200
032300     SET SF-IDX TO 1.
032400     SEARCH SF-EINTRAG
032500         AT END
032550             IF SF-ANZAHL >= SF-TABLE-MAX
032560                 ADD +1 TO SPAN-REJECTS
032570                 GO TO 300-EXIT
032580             END-IF
032600             ADD +1 TO SF-ANZAHL
032700             SET SF-IDX TO SF-ANZAHL
032800             MOVE RECS-FELD-NAME   TO SF-NAME(SF-IDX)
032900             MOVE RECS-FELD-ANFANG TO SF-ANFANG(SF-IDX)
033000             MOVE RECS-FELD-LAENGE TO SF-LAENGE(SF-IDX)
033100             MOVE RECS-FELD-INHALT TO SF-INHALT(SF-IDX)
033200         WHEN SF-NAME(SF-IDX) = RECS-FELD-NAME
033300             MOVE RECS-FELD-ANFANG TO SF-ANFANG(SF-IDX)
033400             MOVE RECS-FELD-LAENGE TO SF-LAENGE(SF-IDX)
033500             MOVE RECS-FELD-INHALT TO SF-INHALT(SF-IDX)
033600     END-SEARCH.
033700 300-EXIT.
033800     EXIT.
033900
034000******************************************************************
034100*    400-EXPORT-RECORD - OVERLAYS EVERY FELD'S CONTENT ONTO THE   *
034200*    EXPORT BUFFER AT ITS OWN FELD-ANFANG SO THE RESULT COMES     *
034300*    OUT IN BYTE-ADDRESS ORDER WITHOUT A SEPARATE SORT  (PR 4880).*
034400******************************************************************
034500 400-EXPORT-RECORD.
034600     MOVE "400-EXPORT-RECORD" TO ABND-PARA-NAME.
034700     MOVE SPACES TO GDV-EXPORT-REC.
034800     PERFORM 410-OVERLAY-ONE-FELD THRU 410-EXIT
034900             VARYING SF-IDX FROM 1 BY 1 UNTIL SF-IDX > SF-ANZAHL.
035000 400-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    410-OVERLAY-ONE-FELD - OVERLAYS ONE TABLE ENTRY'S CONTENT    *
035500*    ONTO THE EXPORT BUFFER AT ITS OWN ADDRESS.                   *
035600******************************************************************
035700 410-OVERLAY-ONE-FELD.
035800     MOVE SF-INHALT(SF-IDX)
035900          TO GDV-EXPORT-REC(SF-ANFANG(SF-IDX) : SF-LAENGE(SF-IDX)).
036000 410-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400*    500-RECORDS-EQUAL - CONTENT-BASED EQUALITY AGAINST THE LAST  *
036500*    SNAPSHOT SAVED BY AN 'S' TRANSACTION.                        *
036600******************************************************************
036700 500-RECORDS-EQUAL.
036800     MOVE "500-RECORDS-EQUAL" TO ABND-PARA-NAME.
036900     IF NOT GDV-COMPARE-IS-LOADED
037000         MOVE "** NO SNAPSHOT TO COMPARE AGAINST" TO
037100                                        GDV-EXPORT-REC
037200         GO TO 500-EXIT.
037300     IF GDV-EXPORT-REC = GDV-COMPARE-REC
037400         MOVE "RECORDS-EQUAL" TO GDV-EXPORT-REC
037500     ELSE
037600         MOVE "RECORDS-NOT-EQUAL" TO GDV-EXPORT-REC.
037700 500-EXIT.
037800     EXIT.
037900
038000 700-CLOSE-FILES.
038100     MOVE "700-CLOSE-FILES" TO ABND-PARA-NAME.
038200     CLOSE GDVRECS-FILE, GDVRECO-FILE, SYSOUT.
038300 700-EXIT.
038400     EXIT.
038500
038600 900-CLEANUP.
038700     MOVE "900-CLEANUP" TO ABND-PARA-NAME.
038800     IF NOT RECS-IST-TRAILER
038900         MOVE "** INVALID FILE - NO TRAILER REC" TO ABND-REASON
039000         GO TO 1000-ABEND-RTN.
039100
039200     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
039300         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
039400                               TO ABND-REASON
039500         WRITE SYSOUT-REC FROM GDV-ABEND-REC.
039600
039700     MOVE RECORDS-READ     TO IN-RECORD-COUNT.
039800     MOVE SPAN-REJECTS     TO IN-SPAN-REJECT-COUNT.
039900
040000     WRITE SYSOUT-REC FROM WS-TRAILER-REC.
040100
040200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040300
040400     DISPLAY "** GDVSATZ TRANSACTIONS READ **".
040500     DISPLAY RECORDS-READ.
040600     DISPLAY "** FIELDS REJECTED FOR SPAN > 256 **".
040700     DISPLAY SPAN-REJECTS.
040800
040900     DISPLAY "******** NORMAL END OF JOB GDVREC ********".
041000 900-EXIT.
041100     EXIT.
041200
041300 1000-ABEND-RTN.
041400     WRITE SYSOUT-REC FROM GDV-ABEND-REC.
041500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041600     DISPLAY "*** ABNORMAL END OF JOB-GDVREC ***" UPON CONSOLE.
041700     DIVIDE ABND-ZERO-VAL INTO ABND-ONE-VAL.
