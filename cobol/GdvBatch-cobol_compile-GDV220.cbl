000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GDV220.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    012388  JS   ORIGINAL - SATZART 220 VARIABLE-LAYOUT FIELD-   *
001200*                  SET EXPANSION, ONE TRANSACTION PER NAMED      *
001300*                  FIELD BEING SET ON A SATZART-220 RECORD        *
001400*    081789  JS   ADDED 050-LOAD-WAGNISART-TABLE - SPARTE 010     *
001500*                  (LEBEN) NEEDS THE WAGNISART FIELD-GROUP SCAN   *
001600*                  INSTEAD OF THE PLAIN SPARTE TABLE  (PR 3340)   *
001700*    042591  TGD  FIXED GROUP-ORDER BUG - 4/8 WAS BEING SCANNED   *
001800*                  BEFORE 2  (PR 4688)                           *
001900*    091593  DRP  FIELD ALREADY PRESENT ON RECORD NOW SKIPS THE   *
002000*                  WAGNISART SCAN ENTIRELY  (PR 5588)             *
002100*    081798  MHN  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS     *
002200*                  PROGRAM, NO CHANGES REQUIRED  (PR 6750)        *
002300*    110299  WJT  NO-GROUP-MATCHED NOW LOGS A WARNING INSTEAD OF  *
002400*                  ABENDING - RECORD IS LEFT UNCHANGED  (PR 6890) *
002500*    030811  KLW  310-APPEND-FELD AND 400-SET-NAMED-FIELD NOW     *
002600*                  STOP GROWING RFLD-EINTRAG ONCE RFLD-ANZAHL     *
002700*                  REACHES RFLD-TABLE-MAX  (PR 7522)              *
002800*    031002  TWH  GDV220 IS NOW CALLED DIRECTLY BY GDVMAIN FOR    *
002900*                  EVERY FIELD BEING SET ON A SATZART-220 GDVIN   *
003000*                  RECORD INSTEAD OF DRIVING ITS OWN SYNTHETIC    *
003100*                  TRANSACTION FILE - GDVSPTAB/GDVWAGTB ARE NOW   *
003200*                  LOADED ONCE ACROSS REPEATED CALLS VIA          *
003300*                  TABLES-LOADED-SW, THE SAME GATE GDVBEZ USES    *
003400*                  FOR ITS OWN ABBREVIATION TABLES  (PR 7540)     *
003500*    032012  TWH  400-SET-NAMED-FIELD TRACKED THE FIELD NAME BUT   *
003600*                  NEVER WROTE P220-FELDWERT ANYWHERE - GDVMAIN    *
003700*                  NOW PASSES ITS OWN RECORD BUFFER AS A SECOND    *
003800*                  USING PARAMETER AND 400-SET-NAMED-FIELD         *
003900*                  OVERLAYS THE VALUE AT P220-ANFANG/P220-LAENGE   *
004000*                  SO A RESOLVED LAYOUT OR WAGNISART GROUP HAS AN  *
004100*                  ACTUAL EFFECT ON THE RECORD  (PR 7560)          *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT GDVSPTAB-FILE
005700     ASSIGN TO UT-S-GDVSPTAB
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT GDVWAGTB-FILE
006200     ASSIGN TO UT-S-GDVWAGTB
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS EFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500
007600****** ONE GDVSPTAB RECORD PER NON-010 LINE OF BUSINESS - THE
007700****** EXACT-MATCH SPARTE -> LAYOUT-CODE TABLE (BUSINESS RULE 10).
007800 FD  GDVSPTAB-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 12 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS GDVSPTAB-REC.
008400 01  GDVSPTAB-REC.
008500     05  SPT-REC-SPARTE-CD          PIC 9(03).
008600     05  SPT-REC-LAYOUT-CD          PIC X(08).
008700     05  FILLER                     PIC X(01).
008800
008900****** ONE GDVWAGTB RECORD PER WAGNISART GROUP (1/3, 2, 4/8, 5, 6,
009000****** 7, 9) - EACH CARRYING THE FIELD-NAME SET THAT GROUP OWNS.
009100 FD  GDVWAGTB-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 607 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS GDVWAGTB-REC.
009700 01  GDVWAGTB-REC.
009800     05  WAG-REC-GRUPPE-CD          PIC X(04).
009900     05  WAG-REC-FELD-ANZAHL        PIC 9(02).
010000     05  WAG-REC-FELDNAME OCCURS 20 TIMES.
010100         10  WAG-REC-FELDNAME-TXT   PIC X(30).
010200     05  FILLER                     PIC X(01).
010300
010400 WORKING-STORAGE SECTION.
010500
010600 77  RFLD-TABLE-MAX             PIC 9(03) VALUE 100.
010700
010800 77  TABLES-LOADED-SW           PIC X(01) VALUE "N".
010900     88  TABLES-ARE-LOADED      VALUE "J".
011000
011100 01  FILE-STATUS-CODES.
011200     05  OFCODE                     PIC X(2).
011300         88 CODE-READ     VALUE SPACES.
011400         88 NO-MORE-SPTAB VALUE "10".
011500     05  EFCODE                     PIC X(2).
011600         88 CODE-READ2    VALUE SPACES.
011700         88 NO-MORE-WAGTB VALUE "10".
011800
011900****** ALTERNATE VIEW OF A LOADED WAGNISART GROUP ROW USED ONLY
012000****** TO DISPLAY THE GROUP'S FIELD COUNT DURING DIAGNOSTICS.
012100 01  GDV-WAGNISART-TABELLE-KOPF REDEFINES GDV-WAGNISART-TABELLE.
012200     05  WAGK-GRUPPE OCCURS 7 TIMES INDEXED BY WAGK-IDX.
012300         10  WAGK-GRUPPE-CD         PIC X(04).
012400         10  WAGK-FELD-ANZAHL       PIC 9(02) COMP.
012500         10  FILLER                 PIC X(598).
012600
012700****** THE GROWING "ALREADY ON THE RECORD" FIELD-NAME LIST FOR
012800****** THE CURRENT SATZART-220 RECORD - RESET BY THE CALLER
012900****** EVERY TIME A NEW RECORD STARTS (P220-NEUER-SATZ-SW).
013000 01  GDV-RECORD-FELDER.
013100     05  RFLD-EINTRAG OCCURS 100 TIMES INDEXED BY RFLD-IDX.
013200         10  RFLD-NAME              PIC X(30).
013300     05  RFLD-ANZAHL                PIC 9(03) COMP.
013400     05  FILLER                     PIC X(01).
013500
013600****** ALTERNATE VIEW OF THE SAME TABLE USED ONLY FOR THE SYSOUT
013700****** SIGN-ON DUMP OF THE FIELD-NAME LIST - NEVER WRITTEN THROUGH
013800****** IN NORMAL PROCESSING.
013900 01  GDV-RECORD-FELDER-DUMP REDEFINES GDV-RECORD-FELDER.
014000     05  RFLDD-EINTRAG OCCURS 100 TIMES PIC X(30).
014100     05  RFLDD-ANZAHL               PIC X(02).
014200     05  FILLER                     PIC X(01).
014300
014400 01  COUNTERS-AND-ACCUMULATORS.
014500     05 GRUPPEN-EXPANDIERT       PIC S9(5) COMP.
014600     05 GRUPPEN-NICHT-GEFUNDEN   PIC S9(5) COMP.
014700
014800 COPY GDVTAB.
014900 COPY GDVABND.
015000
015100****** ALTERNATE VIEW OF THE SPARTE TABLE USED ONLY WHEN DUMPING
015200****** IT TO SYSOUT FOR DIAGNOSTICS (NEVER WRITTEN THROUGH).
015300 01  GDV-SPARTE-TABELLE-DUMP REDEFINES GDV-SPARTE-TABELLE.
015400     05  SPTD-EINTRAG OCCURS 11 TIMES INDEXED BY SPTD-IDX.
015500         10  SPTD-ROW               PIC X(12).
015600
015700 01  RFLD-GEFUNDEN-SW               PIC X(01).
015800     88  RFLD-IST-GEFUNDEN          VALUE "J".
015900     88  RFLD-IST-NICHT-GEFUNDEN    VALUE "N".
016000
016100 LINKAGE SECTION.
016200 COPY GDV220R.
016300
016400*    THE CALLER'S OWN SATZART-220 RECORD BUFFER - 400-SET-NAMED-
016500*    FIELD OVERLAYS P220-FELDWERT DIRECTLY ONTO IT AT P220-ANFANG/
016600*    P220-LAENGE ONCE A LAYOUT OR WAGNISART GROUP HAS BEEN
016700*    RESOLVED FOR THE NAMED FIELD  (PR 7560).
016800 01  GDV-220-RECORD                PIC X(256).
016900
017000 PROCEDURE DIVISION USING GDV-220-PARM-AREA, GDV-220-RECORD.
017100     IF NOT TABLES-ARE-LOADED
017200         PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017300
017400     IF P220-IST-NEUER-SATZ
017500         INITIALIZE GDV-RECORD-FELDER.
017600
017700     PERFORM 200-SELECT-LAYOUT-RTN THRU 200-EXIT.
017800     PERFORM 400-SET-NAMED-FIELD THRU 400-EXIT.
017900     GOBACK.
018000
018100******************************************************************
018200*    000-HOUSEKEEPING - ONE-TIME LOAD OF THE SPARTE AND WAGNISART *
018300*    TABLES, GATED BY TABLES-LOADED-SW SO THEY ARE READ ONLY ON   *
018400*    THE FIRST CALL OF THE RUN.                                  *
018500******************************************************************
018600 000-HOUSEKEEPING.
018700     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.
018800     DISPLAY "******** GDV220 TABLE LOAD ********".
018900     INITIALIZE COUNTERS-AND-ACCUMULATORS, GDV-RECORD-FELDER.
019000     OPEN INPUT GDVSPTAB-FILE, GDVWAGTB-FILE.
019100     OPEN OUTPUT SYSOUT.
019200
019300     PERFORM 050-LOAD-SPARTE-TABLE THRU 050-EXIT-A
019400             VARYING SPT-IDX FROM 1 BY 1
019500             UNTIL SPT-IDX > 11 OR NO-MORE-SPTAB.
019600     PERFORM 055-LOAD-WAGNISART-TABLE THRU 055-EXIT
019700             VARYING WAG-IDX FROM 1 BY 1
019800             UNTIL WAG-IDX > 7 OR NO-MORE-WAGTB.
019900
020000     CLOSE GDVSPTAB-FILE, GDVWAGTB-FILE.
020100     MOVE "J" TO TABLES-LOADED-SW.
020200 000-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600*    050-LOAD-SPARTE-TABLE - THE EXACT-MATCH TABLE USED FOR       *
020700*    EVERY LINE OF BUSINESS OTHER THAN 010 (BUSINESS RULE 10).    *
020800******************************************************************
020900 050-LOAD-SPARTE-TABLE.
021000     MOVE "050-LOAD-SPARTE-TABLE" TO ABND-PARA-NAME.
021100     READ GDVSPTAB-FILE
021200         AT END
021300         GO TO 050-EXIT-A
021400     END-READ.
021500     MOVE SPT-REC-SPARTE-CD TO SPT-SPARTE-CD(SPT-IDX).
021600     MOVE SPT-REC-LAYOUT-CD TO SPT-LAYOUT-CD(SPT-IDX).
021700 050-EXIT-A.
021800     EXIT.
021900
022000******************************************************************
022100*    055-LOAD-WAGNISART-TABLE - THE PER-GROUP FIELD-NAME SETS     *
022200*    USED ONLY WHEN SPARTE = 010.  GROUP ORDER ON THE INPUT FILE  *
022300*    MUST BE 1/3, 2, 4/8, 5, 6, 7, 9 - THAT ORDER IS THE SCAN     *
022400*    ORDER BUSINESS RULE 10 REQUIRES.                             *
022500******************************************************************
022600 055-LOAD-WAGNISART-TABLE.
022700     MOVE "055-LOAD-WAGNISART-TABLE" TO ABND-PARA-NAME.
022800     READ GDVWAGTB-FILE
022900         AT END
023000         GO TO 055-EXIT
023100     END-READ.
023200     MOVE WAG-REC-GRUPPE-CD  TO WAG-GRUPPE-CD(WAG-IDX).
023300     MOVE WAG-REC-FELD-ANZAHL TO WAG-FELD-ANZAHL(WAG-IDX).
023400     PERFORM 056-LOAD-WAGNISART-FELDER THRU 056-EXIT
023500             VARYING WAG-FELD-IDX FROM 1 BY 1
023600             UNTIL WAG-FELD-IDX > 20.
023700 055-EXIT.
023800     EXIT.
023900
024000 056-LOAD-WAGNISART-FELDER.
024100     MOVE WAG-REC-FELDNAME-TXT(WAG-FELD-IDX)
024200          TO WAG-FELDNAME-TXT(WAG-IDX, WAG-FELD-IDX).
024300 056-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700*    200-SELECT-LAYOUT-RTN - BUSINESS RULE 10.  NON-010 SPARTEN   *
024800*    ARE AN EXACT-MATCH SEARCH OF GDVSPTAB; SPARTE 010 SCANS THE  *
024900*    WAGNISART GROUPS IN TABLE ORDER FOR ONE WHOSE FIELD-NAME SET *
025000*    CONTAINS THE TARGET FIELD, UNLESS THE FIELD IS ALREADY ON   *
025100*    THE RECORD (091593 DRP CHANGE).                              *
025200******************************************************************
025300 200-SELECT-LAYOUT-RTN.
025400     MOVE "200-SELECT-LAYOUT-RTN" TO ABND-PARA-NAME.
025500     MOVE SPACES TO P220-LAYOUT-CD, P220-GRUPPE-CD.
025600     SET P220-NICHT-GEFUNDEN TO TRUE.
025700
025800     IF P220-SPARTE NOT = 010
025900         SET SPT-IDX TO 1
026000         SEARCH SPT-EINTRAG
026100             AT END
026200                 CONTINUE
026300             WHEN SPT-SPARTE-CD(SPT-IDX) = P220-SPARTE
026400                 MOVE SPT-LAYOUT-CD(SPT-IDX) TO P220-LAYOUT-CD
026500                 SET P220-GEFUNDEN TO TRUE
026600         END-SEARCH
026700         GO TO 200-EXIT.
026800
026900     PERFORM 210-IS-FELD-ON-RECORD THRU 210-EXIT.
027000     IF RFLD-IST-GEFUNDEN
027100         SET P220-GEFUNDEN TO TRUE
027200         GO TO 200-EXIT.
027300
027400     PERFORM 220-SCAN-WAGNISART-GRUPPEN THRU 220-EXIT
027500             VARYING WAG-IDX FROM 1 BY 1
027600             UNTIL WAG-IDX > 7 OR P220-GEFUNDEN.
027700
027800     IF P220-NICHT-GEFUNDEN
027900         ADD +1 TO GRUPPEN-NICHT-GEFUNDEN
028000         MOVE "** NO WAGNISART GROUP DEFINES FIELD"
028100              TO ABND-REASON
028200         MOVE P220-FELDNAME TO ABND-EXPECTED-VAL
028300         WRITE SYSOUT-REC FROM GDV-ABEND-REC.
028400 200-EXIT.
028500     EXIT.
028600
028700 210-IS-FELD-ON-RECORD.
028800     SET RFLD-IST-NICHT-GEFUNDEN TO TRUE.
028900     IF RFLD-ANZAHL = ZERO
029000         GO TO 210-EXIT.
029100     SET RFLD-IDX TO 1
029200     SEARCH RFLD-EINTRAG
029300         AT END
029400             CONTINUE
029500         WHEN RFLD-NAME(RFLD-IDX) = P220-FELDNAME
029600             SET RFLD-IST-GEFUNDEN TO TRUE
029700     END-SEARCH.
029800 210-EXIT.
029900     EXIT.
030000
030100 220-SCAN-WAGNISART-GRUPPEN.                                      042591TG
030200     SET WAG-FELD-IDX TO 1
030300     SEARCH WAG-FELDNAME
030400         AT END
030500             CONTINUE
030600         WHEN WAG-FELDNAME-TXT(WAG-IDX, WAG-FELD-IDX)
030700                                    = P220-FELDNAME
030800             MOVE WAG-GRUPPE-CD(WAG-IDX) TO P220-GRUPPE-CD
030900             SET P220-GEFUNDEN TO TRUE
031000             PERFORM 300-EXPAND-TEILDATENSATZ THRU 300-EXIT
031100     END-SEARCH.
031200 220-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600*    300-EXPAND-TEILDATENSATZ - THE MATCHING GROUP'S WHOLE FIELD- *
031700*    NAME SET BECOMES AVAILABLE ON THE RECORD.                    *
031800******************************************************************
031900 300-EXPAND-TEILDATENSATZ.
032000     MOVE "300-EXPAND-TEILDATENSATZ" TO ABND-PARA-NAME.
032100     ADD +1 TO GRUPPEN-EXPANDIERT.
032200     PERFORM 310-APPEND-FELD THRU 310-EXIT
032300             VARYING WAG-FELD-IDX FROM 1 BY 1
032400             UNTIL WAG-FELD-IDX > WAG-FELD-ANZAHL(WAG-IDX).
032500 300-EXIT.
032600     EXIT.
032700
032800 310-APPEND-FELD.
032900     IF WAG-FELDNAME-TXT(WAG-IDX, WAG-FELD-IDX) = SPACES
033000         GO TO 310-EXIT.
033100     IF RFLD-ANZAHL >= RFLD-TABLE-MAX
033200         GO TO 310-EXIT.
033300     ADD +1 TO RFLD-ANZAHL.
033400     MOVE WAG-FELDNAME-TXT(WAG-IDX, WAG-FELD-IDX)
033500          TO RFLD-NAME(RFLD-ANZAHL).
033600 310-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000*    400-SET-NAMED-FIELD - FINALLY SET THE NAMED FIELD TO THE     *
034100*    SUPPLIED VALUE ON THE (POSSIBLY JUST-EXPANDED) RECORD.  A    *
034200*    SPARTE=010 FIELD 200-SELECT-LAYOUT-RTN COULD NOT PLACE IN    *
034300*    ANY WAGNISART GROUP LEAVES THE RECORD UNCHANGED - NOTHING IS *
034400*    OVERLAID  (PR 7560).                                         *
034500******************************************************************
034600 400-SET-NAMED-FIELD.
034700     MOVE "400-SET-NAMED-FIELD" TO ABND-PARA-NAME.
034800     IF P220-SPARTE = 010 AND P220-NICHT-GEFUNDEN
034900         GO TO 400-EXIT.
035000     PERFORM 210-IS-FELD-ON-RECORD THRU 210-EXIT.
035100     IF RFLD-IST-NICHT-GEFUNDEN AND RFLD-ANZAHL < RFLD-TABLE-MAX
035200         ADD +1 TO RFLD-ANZAHL
035300         MOVE P220-FELDNAME TO RFLD-NAME(RFLD-ANZAHL).
035400
035500     MOVE SPACES TO GDV-220-RECORD(P220-ANFANG : P220-LAENGE).
035600     MOVE P220-FELDWERT(1 : P220-LAENGE)
035700          TO GDV-220-RECORD(P220-ANFANG : P220-LAENGE).
035800 400-EXIT.
035900     EXIT.
