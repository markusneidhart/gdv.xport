000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GDVBEZ.
000300 AUTHOR. R T MELENDEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 07/02/87.
000600 DATE-COMPILED. 07/02/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    070287  RTM  ORIGINAL - DERIVES A FIELD'S "TECHNICAL NAME"   *
001200*                  FROM ITS FULL DESCRIPTIVE NAME (RULE 11),      *
001300*                  CALLED FROM GDVMAIN WHEREVER TWO FELD NAMES    *
001400*                  NEED A CASE-INSENSITIVE COMPARE                *
001500*    032888  RTM  ADDED 300-CACHE-TECHNICAL-NAME SO A NAME IS     *
001600*                  ONLY RUN THROUGH THE WORD RULES ONCE PER RUN   *
001700*    091089  KLW  ABBREVIATION TABLE NOW CHECKED BEFORE THE       *
001800*                  ARTICLE-DROP RULE - "FUER" WAS FALLING THROUGH *
001900*                  TO THE 3-LETTER-WORD TEST  (PR 4725)           *
002000*    110793  DRP  REMOVED INLINE CHARACTER CLASS TEST, NOW USES   *
002100*                  INSPECT TALLYING CONSISTENTLY THROUGHOUT       *
002200*                  (PR 5511)                                     *
002300*    081798  MHN  Y2K REVIEW - NO DATE FIELDS PROCESSED AS DATES  *
002400*                  IN THIS PROGRAM, NO CHANGES REQUIRED (PR 6750) *
002500*    031402  WJT  ADDED EVB/KFT/KFV/KH PREFIX NORMALIZATION RULE  *
002600*                  (PR 7095)                                    *
002700*    062205  WJT  CACHE NOW WRAPS AT BEZ-CACHE-ANZAHL = 50        *
002800*                  RATHER THAN ABENDING WHEN FULL  (PR 7390)      *
002900*    101206  WJT  WORD NOW COPIED TO A FULL X(255) SCRATCH AREA   *
003000*                  BEFORE CALLING GDVTRIM - OWR-TEXT ITSELF IS    *
003100*                  ONLY X(20)  (PR 7395)                          *
003200*    040707  WJT  PR 7095 ONLY DETECTED THE EVB/KFT/KFV/KH        *
003300*                  PREFIX AND LEFT THE REST OF THE WORD UNTOUCHED *
003400*                  - ADDED 210-CAPITALIZE-REMAINDER SO THE        *
003500*                  PREFIX IS NORMALIZED AND THE REMAINDER IS      *
003600*                  CAPITALIZED, AND SO THE NO-RULE-MATCHED CASE   *
003700*                  CAPITALIZES THE WHOLE WORD AS DOCUMENTED       *
003800*                  (PR 7412)                                     *
003900*    031512  WJT  200-NORMALIZE-WORD-RTN NEVER APPLIED THE UMLAUT  *
004000*                  TABLE LOADED BY 050-LOAD-TABLES AND NEVER       *
004100*                  STRIPPED PUNCTUATION OR REWROTE "%" AS "PROZ" - *
004200*                  ADDED 150-STRIP-AND-UMLAUT-RTN/160-STRIP-ONE-   *
004300*                  CHAR TO RUN BOTH PASSES BEFORE THE ABBREVIATION *
004400*                  TABLE LOOKUP, AND NOW SEARCHES OWR-TEXT (THE    *
004500*                  NORMALIZED WORD) THERE INSTEAD OF THE RAW SPLIT *
004600*                  WORD  (PR 7512)                                *
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100
006200 77  TABLES-LOADED-SW                PIC X(01) VALUE "N".
006300     88  TABLES-ARE-LOADED           VALUE "J".
006400
006500 COPY GDVBEZT.
006600
006700****** ALTERNATE VIEW OF THE ABBREVIATION TABLE USED ONLY WHEN
006800****** ITS SEARCH KEY COLUMN IS DUMPED FOR DIAGNOSTICS.
006900 01  GDV-ABKUERZUNG-TABELLE-DUMP REDEFINES GDV-ABKUERZUNG-TABELLE.
007000     05  ABKD-EINTRAG OCCURS 7 TIMES INDEXED BY ABKD-IDX.
007100         10  ABKD-SUCH-TXT            PIC X(20).
007200         10  FILLER                   PIC X(13).
007300
007400****** ALTERNATE VIEW OF THE TECHNICAL-NAME CACHE USED ONLY WHEN
007500****** A FULL CACHE DUMP IS REQUESTED ON AN ABEND TRACE.
007600 01  GDV-BEZEICHNER-CACHE-DUMP REDEFINES GDV-BEZEICHNER-CACHE.
007700     05  DUMPC-EINTRAG OCCURS 50 TIMES INDEXED BY DUMPC-IDX.
007800         10  DUMPC-VOLLNAME           PIC X(40).
007900         10  DUMPC-TECHNAME           PIC X(20).
008000     05  FILLER                       PIC X(03) COMP.
008100
008200** THE DESCRIPTIVE NAME BEING NORMALIZED, SPLIT INTO UP TO SIX
008300** SPACE-DELIMITED WORDS FOR THE PER-WORD RULES.
008400 01  BEZ-WORK-AREA.
008500     05  BEZ-WORK-NAME                PIC X(40).
008600     05  BEZ-WORT-ANZAHL              PIC 9(01) COMP.
008700     05  BEZ-WORT OCCURS 6 TIMES INDEXED BY BEZ-WORT-IDX.
008800         10  BEZ-WORT-TXT             PIC X(20).
008900     05  BEZ-TECHNAME-BUILD           PIC X(20).
009000     05  BEZ-TECHNAME-LTH             PIC 9(02) COMP.
009100
009200****** ALTERNATE VIEW OF THE WORD-SPLIT WORK AREA USED ONLY TO
009300****** BLANK THE WHOLE BLOCK IN ONE MOVE BETWEEN CALLS.
009400 01  BEZ-WORK-AREA-BLANK REDEFINES BEZ-WORK-AREA.
009500     05  FILLER                       PIC X(165).
009600
009700** ONE WORD'S TRANSFORMED RESULT, BUILT BY 200-NORMALIZE-WORD-RTN
009800** AND APPENDED ONTO BEZ-TECHNAME-BUILD.
009900 01  ONE-WORD-RESULT.
010000     05  OWR-TEXT                     PIC X(20).
010100     05  OWR-LTH                      PIC 9(02) COMP.
010200     05  OWR-DROP-SW                  PIC X(01).
010300         88  OWR-IS-DROPPED           VALUE "J".
010400
010500** GDVTRIM EXPECTS A FULL X(255) CANDIDATE - OWR-TEXT IS ONLY
010600** X(20), SO IT IS COPIED INTO THIS SCRATCH AREA BEFORE EVERY
010700** CALL RATHER THAN PASSED DIRECTLY  (PR 7395).
010800 01  WORD-SCRATCH-FOR-TRIM            PIC X(255).
010900
011000** LENGTH OF THE EVB/KFT/KFV/KH PREFIX JUST MATCHED IN
011100** 200-NORMALIZE-WORD-RTN - USED BY 210-CAPITALIZE-REMAINDER TO
011200** FIND WHERE THE REMAINDER OF THE WORD STARTS  (PR 7412).
011300 01  PFX-LEN                          PIC 9(02) COMP.
011400
011500** WORK FIELDS FOR 150-STRIP-AND-UMLAUT-RTN - STRIP-OUT-LTH TRACKS
011600** HOW MANY CHARACTERS HAVE BEEN BUILT INTO THE SCRATCH AREA SO FAR,
011700** SINCE A "%" OR AN UMLAUT CAN EXPAND ONE INPUT CHARACTER INTO
011800** SEVERAL OUTPUT CHARACTERS (PR 7512).
011900 01  STRIP-IN-IDX                     PIC 9(02) COMP.
012000 01  STRIP-OUT-LTH                    PIC 9(02) COMP.
012100 01  STRIP-ONE-CHAR                   PIC X(01).
012200
012300 01  COUNTERS-AND-ACCUMULATORS.
012400     05  SCAN-IDX                     PIC 9(02) COMP.
012500     05  TECHNAMEN-BERECHNET          PIC S9(7) COMP.
012600     05  TECHNAMEN-AUS-CACHE          PIC S9(7) COMP.
012700
012800 LINKAGE SECTION.
012900 01  GDV-BEZ-PARM.
013000     05  BEZP-FUNKTION-SW             PIC X(01).
013100         88  BEZP-NORMALIZE           VALUE "N".
013200         88  BEZP-COMPARE             VALUE "C".
013300     05  BEZP-VOLLNAME-1              PIC X(40).
013400     05  BEZP-VOLLNAME-2              PIC X(40).
013500     05  BEZP-TECHNAME-OUT            PIC X(20).
013600     05  BEZP-GLEICH-SW               PIC X(01).
013700         88  BEZP-SIND-GLEICH         VALUE "J".
013800         88  BEZP-SIND-UNGLEICH       VALUE "N".
013900
014000 PROCEDURE DIVISION USING GDV-BEZ-PARM.
014100     IF NOT TABLES-ARE-LOADED
014200         PERFORM 050-LOAD-TABLES THRU 050-EXIT.
014300
014400     EVALUATE TRUE
014500         WHEN BEZP-NORMALIZE
014600             MOVE BEZP-VOLLNAME-1 TO BEZ-WORK-NAME
014700             PERFORM 300-CACHE-TECHNICAL-NAME THRU 300-EXIT
014800             MOVE BEZ-TECHNAME-BUILD TO BEZP-TECHNAME-OUT
014900         WHEN BEZP-COMPARE
015000             PERFORM 400-COMPARE-TECHNICAL-NAMES THRU 400-EXIT
015100         WHEN OTHER
015200             CONTINUE
015300     END-EVALUATE.
015400     GOBACK.
015500
015600******************************************************************
015700*    050-LOAD-TABLES - ONE-TIME LOAD OF THE ABBREVIATION AND      *
015800*    UMLAUT SUBSTITUTION TABLES - HARD-CODED HERE RATHER THAN     *
015900*    READ FROM A RESOURCE FILE SINCE THE GDV STANDARD FIXES THEM. *
016000******************************************************************
016100 050-LOAD-TABLES.
016200     MOVE "FUER"              TO ABK-SUCH-TXT(1).
016300     MOVE SPACES              TO ABK-ERSATZ-TXT(1).
016400     MOVE "NUMMER"            TO ABK-SUCH-TXT(2).
016500     MOVE "NR"                TO ABK-ERSATZ-TXT(2).
016600     MOVE "GESAMTBEITRAG"     TO ABK-SUCH-TXT(3).
016700     MOVE "GESBEITRAG"        TO ABK-ERSATZ-TXT(3).
016800     MOVE "VN"                TO ABK-SUCH-TXT(4).
016900     MOVE "VN"                TO ABK-ERSATZ-TXT(4).
017000     MOVE "VP"                TO ABK-SUCH-TXT(5).
017100     MOVE "VP"                TO ABK-ERSATZ-TXT(5).
017200     MOVE "VS"                TO ABK-SUCH-TXT(6).
017300     MOVE "VS"                TO ABK-ERSATZ-TXT(6).
017400     MOVE "WAEHRUNGSEINHEITEN" TO ABK-SUCH-TXT(7).
017500     MOVE "WE"                TO ABK-ERSATZ-TXT(7).
017600
017700     MOVE "A"  TO UML-SUCH-ZCH(1).
017800     MOVE "AE" TO UML-ERSATZ-TXT(1).
017900     MOVE "O"  TO UML-SUCH-ZCH(2).
018000     MOVE "OE" TO UML-ERSATZ-TXT(2).
018100     MOVE "U"  TO UML-SUCH-ZCH(3).
018200     MOVE "UE" TO UML-ERSATZ-TXT(3).
018300     MOVE "S"  TO UML-SUCH-ZCH(4).
018400     MOVE "SS" TO UML-ERSATZ-TXT(4).
018500
018600     MOVE ZERO TO BEZ-CACHE-ANZAHL.
018700     MOVE "J" TO TABLES-LOADED-SW.                                040707WJ
018800 050-EXIT.
018900     EXIT.
019000
019100******************************************************************
019200*    150-STRIP-AND-UMLAUT-RTN - SCANS OWR-TEXT (OWR-LTH CHARACTERS *
019300*    WORTH) AND REBUILDS IT IN WORD-SCRATCH-FOR-TRIM, DROPPING ANY *
019400*    CHARACTER THAT IS NEITHER A LETTER NOR A DIGIT, REWRITING "%" *
019500*    AS THE LITERAL "PROZ" AND REWRITING EACH UMLAUT PLACEHOLDER   *
019600*    LETTER (SEE UML-EINTRAG) TO ITS TWO-CHARACTER SPELLING.       *
019700*    OWR-TEXT/OWR-LTH ARE RESET FROM THE REBUILT RESULT  (PR 7512)*
019800******************************************************************
019900 150-STRIP-AND-UMLAUT-RTN.
020000     MOVE SPACES TO WORD-SCRATCH-FOR-TRIM.
020100     MOVE ZERO TO STRIP-OUT-LTH.
020200     PERFORM 160-STRIP-ONE-CHAR THRU 160-EXIT
020300         VARYING STRIP-IN-IDX FROM 1 BY 1
020400         UNTIL STRIP-IN-IDX > OWR-LTH
020500            OR STRIP-OUT-LTH NOT < 20.
020600     MOVE SPACES TO OWR-TEXT.
020700     MOVE WORD-SCRATCH-FOR-TRIM(1:20) TO OWR-TEXT.
020800     MOVE STRIP-OUT-LTH TO OWR-LTH.
020900 150-EXIT.
021000     EXIT.
021100
021200******************************************************************
021300*    160-STRIP-ONE-CHAR - TESTS ONE CHARACTER OF OWR-TEXT AND      *
021400*    APPENDS ITS REPLACEMENT (IF ANY) TO WORD-SCRATCH-FOR-TRIM AT   *
021500*    POSITION STRIP-OUT-LTH + 1, ADVANCING STRIP-OUT-LTH BY THE    *
021600*    WIDTH OF WHAT WAS APPENDED  (PR 7512).                        *
021700******************************************************************
021800 160-STRIP-ONE-CHAR.
021900     MOVE OWR-TEXT(STRIP-IN-IDX:1) TO STRIP-ONE-CHAR.
022000
022100     IF STRIP-ONE-CHAR = "%"
022200         IF STRIP-OUT-LTH + 4 NOT > 20
022300             MOVE "Proz" TO
022400                 WORD-SCRATCH-FOR-TRIM(STRIP-OUT-LTH + 1 : 4)
022500             ADD 4 TO STRIP-OUT-LTH
022600         END-IF
022700         GO TO 160-EXIT.
022800
022900     IF STRIP-ONE-CHAR IS NOT ALPHABETIC
023000             AND STRIP-ONE-CHAR IS NOT NUMERIC
023100         GO TO 160-EXIT.
023200
023300     SET UML-IDX TO 1.
023400     SEARCH UML-EINTRAG
023500         AT END
023600             IF STRIP-OUT-LTH + 1 NOT > 20
023700                 MOVE STRIP-ONE-CHAR TO
023800                     WORD-SCRATCH-FOR-TRIM(STRIP-OUT-LTH + 1 : 1)
023900                 ADD 1 TO STRIP-OUT-LTH
024000             END-IF
024100         WHEN UML-SUCH-ZCH(UML-IDX) = STRIP-ONE-CHAR
024200             IF STRIP-OUT-LTH + 2 NOT > 20
024300                 MOVE UML-ERSATZ-TXT(UML-IDX) TO
024400                     WORD-SCRATCH-FOR-TRIM(STRIP-OUT-LTH + 1 : 2)
024500                 ADD 2 TO STRIP-OUT-LTH
024600             END-IF
024700     END-SEARCH.
024800 160-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200*    200-NORMALIZE-WORD-RTN - STRIPS/REPLACES CHARACTERS, THEN     *
025300*    APPLIES THE ABBREVIATION, ARTICLE-DROP, DATUM, VERSICHERUNG   *
025400*    AND PREFIX RULES TO ONE WORD (BEZ-WORT-TXT(BEZ-WORT-IDX)),    *
025500*    RETURNING THE RESULT IN ONE-WORD-RESULT.  NO RULE MATCHING    *
025600*    LEAVES THE WORD AS-IS  (PR 7512).                             *
025700******************************************************************
025800 200-NORMALIZE-WORD-RTN.
025900     MOVE "N" TO OWR-DROP-SW.
026000     MOVE SPACES TO OWR-TEXT.
026100     MOVE BEZ-WORT-TXT(BEZ-WORT-IDX) TO OWR-TEXT.
026200
026300*    WORD LENGTH IS NEEDED BEFORE 150-STRIP-AND-UMLAUT-RTN CAN     *
026400*    KNOW HOW MANY CHARACTERS OF OWR-TEXT ARE REAL (VS. TRAILING   *
026500*    BLANK FILL).                                                  *
026600     MOVE SPACES TO WORD-SCRATCH-FOR-TRIM.
026700     MOVE OWR-TEXT TO WORD-SCRATCH-FOR-TRIM(1:20).
026800     MOVE ZERO TO OWR-LTH.
026900     CALL "GDVTRIM" USING WORD-SCRATCH-FOR-TRIM OWR-LTH.
027000
027100     PERFORM 150-STRIP-AND-UMLAUT-RTN THRU 150-EXIT.
027200
027300     SET ABK-IDX TO 1.
027400     SEARCH ABK-EINTRAG
027500         AT END
027600             CONTINUE
027700         WHEN ABK-SUCH-TXT(ABK-IDX) = OWR-TEXT
027800             MOVE ABK-ERSATZ-TXT(ABK-IDX) TO OWR-TEXT
027900             IF ABK-ERSATZ-TXT(ABK-IDX) = SPACES
028000                 MOVE "J" TO OWR-DROP-SW
028100             END-IF
028200             GO TO 200-EXIT
028300     END-SEARCH.
028400
028500*    THE ABBREVIATION TABLE MAY HAVE CHANGED THE WORD'S LENGTH -
028600*    RECOMPUTE IT BEFORE THE SUFFIX RULES RUN.
028700     MOVE SPACES TO WORD-SCRATCH-FOR-TRIM.
028800     MOVE OWR-TEXT TO WORD-SCRATCH-FOR-TRIM(1:20).
028900     MOVE ZERO TO OWR-LTH.
029000     CALL "GDVTRIM" USING WORD-SCRATCH-FOR-TRIM OWR-LTH.
029100
029200     IF OWR-LTH = 3
029300         AND OWR-TEXT(1:1) = "D"
029400         AND OWR-TEXT(3:1) NOT = "N"
029500         MOVE "J" TO OWR-DROP-SW
029600         GO TO 200-EXIT.
029700
029800     IF OWR-LTH > 5
029900         AND OWR-TEXT(OWR-LTH - 4 : 5) = "DATUM"
030000         MOVE OWR-TEXT(1 : OWR-LTH - 2) TO OWR-TEXT
030100         GO TO 200-EXIT.
030200
030300     IF OWR-LTH > 12
030400         AND OWR-TEXT(OWR-LTH - 11 : 12) = "VERSICHERUNG"
030500         MOVE OWR-TEXT(1 : OWR-LTH - 12) TO OWR-TEXT(1 :
030600              OWR-LTH - 12)
030700         MOVE "VERS" TO OWR-TEXT(OWR-LTH - 11 : 4)
030800         MOVE SPACES TO OWR-TEXT(OWR-LTH - 7 : )
030900         GO TO 200-EXIT.
031000
031100     IF OWR-TEXT(1:3) = "EVB"
031200         MOVE "eVB" TO OWR-TEXT(1:3)
031300         MOVE 3 TO PFX-LEN
031400         PERFORM 210-CAPITALIZE-REMAINDER THRU 210-EXIT
031500         GO TO 200-EXIT.
031600     IF OWR-TEXT(1:3) = "KFT"
031700         MOVE "KFT" TO OWR-TEXT(1:3)
031800         MOVE 3 TO PFX-LEN
031900         PERFORM 210-CAPITALIZE-REMAINDER THRU 210-EXIT
032000         GO TO 200-EXIT.
032100     IF OWR-TEXT(1:3) = "KFV"
032200         MOVE "KFV" TO OWR-TEXT(1:3)
032300         MOVE 3 TO PFX-LEN
032400         PERFORM 210-CAPITALIZE-REMAINDER THRU 210-EXIT
032500         GO TO 200-EXIT.
032600     IF OWR-TEXT(1:2) = "KH"
032700         MOVE "KH" TO OWR-TEXT(1:2)
032800         MOVE 2 TO PFX-LEN
032900         PERFORM 210-CAPITALIZE-REMAINDER THRU 210-EXIT
033000         GO TO 200-EXIT.
033100
033200*    NO RULE MATCHED - THE WHOLE WORD IS SIMPLY CAPITALIZED.
033300     MOVE ZERO TO PFX-LEN.
033400     PERFORM 210-CAPITALIZE-REMAINDER THRU 210-EXIT.
033500 200-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900*    210-CAPITALIZE-REMAINDER - LOWERCASES OWR-TEXT FROM POSITION *
034000*    PFX-LEN + 1 THROUGH OWR-LTH, THEN UPPERCASES JUST THE FIRST  *
034100*    CHARACTER OF THAT STRETCH.  PFX-LEN OF ZERO CAPITALIZES THE  *
034200*    WHOLE WORD  (PR 7412).                                       *
034300******************************************************************
034400 210-CAPITALIZE-REMAINDER.
034500     IF OWR-LTH NOT > PFX-LEN
034600         GO TO 210-EXIT.
034700
034800     MOVE SPACES TO WORD-SCRATCH-FOR-TRIM.
034900     MOVE OWR-TEXT(PFX-LEN + 1 : OWR-LTH - PFX-LEN)
035000         TO WORD-SCRATCH-FOR-TRIM(1 : OWR-LTH - PFX-LEN).
035100     INSPECT WORD-SCRATCH-FOR-TRIM(1 : OWR-LTH - PFX-LEN)
035200         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
035300                 TO "abcdefghijklmnopqrstuvwxyz".
035400     INSPECT WORD-SCRATCH-FOR-TRIM(1:1)
035500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
035600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035700     MOVE WORD-SCRATCH-FOR-TRIM(1 : OWR-LTH - PFX-LEN)
035800         TO OWR-TEXT(PFX-LEN + 1 : OWR-LTH - PFX-LEN).
035900 210-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300*    300-CACHE-TECHNICAL-NAME - LOOKS BEZ-WORK-NAME UP IN THE     *
036400*    CACHE FIRST (RULE 11) AND ONLY RUNS THE WORD RULES WHEN IT   *
036500*    IS NOT ALREADY THERE.                                       *
036600******************************************************************
036700 300-CACHE-TECHNICAL-NAME.
036800     SET BEZ-IDX TO 1.
036900     SEARCH BEZ-CACHE-EINTRAG
037000         AT END
037100             PERFORM 310-COMPUTE-TECHNICAL-NAME THRU 310-EXIT
037200             PERFORM 320-ADD-TO-CACHE THRU 320-EXIT
037300         WHEN BEZ-CACHE-VOLLNAME(BEZ-IDX) = BEZ-WORK-NAME
037400             MOVE BEZ-CACHE-TECHNAME(BEZ-IDX) TO BEZ-TECHNAME-BUILD
037500             ADD +1 TO TECHNAMEN-AUS-CACHE
037600     END-SEARCH.
037700 300-EXIT.
037800     EXIT.
037900
038000 310-COMPUTE-TECHNICAL-NAME.
038100     MOVE SPACES TO BEZ-TECHNAME-BUILD.
038200     MOVE ZERO TO BEZ-TECHNAME-LTH.
038300     MOVE ZERO TO BEZ-WORT-ANZAHL.
038400
038500     UNSTRING BEZ-WORK-NAME DELIMITED BY ALL SPACES
038600         INTO BEZ-WORT-TXT(1) BEZ-WORT-TXT(2) BEZ-WORT-TXT(3)
038700              BEZ-WORT-TXT(4) BEZ-WORT-TXT(5) BEZ-WORT-TXT(6)
038800         TALLYING BEZ-WORT-ANZAHL.
038900
039000     PERFORM 315-APPEND-ONE-WORD THRU 315-EXIT
039100             VARYING BEZ-WORT-IDX FROM 1 BY 1
039200             UNTIL BEZ-WORT-IDX > BEZ-WORT-ANZAHL.
039300
039400     ADD +1 TO TECHNAMEN-BERECHNET.
039500 310-EXIT.
039600     EXIT.
039700
039800 315-APPEND-ONE-WORD.
039900     IF BEZ-WORT-TXT(BEZ-WORT-IDX) = SPACES
040000         GO TO 315-EXIT.
040100
040200     PERFORM 200-NORMALIZE-WORD-RTN THRU 200-EXIT.
040300
040400     IF NOT OWR-IS-DROPPED
040500         STRING BEZ-TECHNAME-BUILD DELIMITED BY SPACE
040600                OWR-TEXT           DELIMITED BY SPACE
040700                INTO BEZ-TECHNAME-BUILD.
040800 315-EXIT.
040900     EXIT.
041000
041100******************************************************************
041200*    320-ADD-TO-CACHE - STORES THE JUST-COMPUTED TECHNICAL NAME   *
041300*    SO THE NEXT LOOKUP FOR THE SAME FULL NAME IS A HIT.  WRAPS   *
041400*    TO ENTRY 1 WHEN THE CACHE IS FULL RATHER THAN ABENDING       *
041500*    (PR 7390).                                                  *
041600******************************************************************
041700 320-ADD-TO-CACHE.
041800     IF BEZ-CACHE-ANZAHL >= 50
041900         MOVE 1 TO BEZ-CACHE-ANZAHL
042000     ELSE
042100         ADD +1 TO BEZ-CACHE-ANZAHL.
042200     SET BEZ-IDX TO BEZ-CACHE-ANZAHL.
042300     MOVE BEZ-WORK-NAME       TO BEZ-CACHE-VOLLNAME(BEZ-IDX).
042400     MOVE BEZ-TECHNAME-BUILD  TO BEZ-CACHE-TECHNAME(BEZ-IDX).
042500 320-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900*    400-COMPARE-TECHNICAL-NAMES - RULE 11 EQUALITY: DERIVE BOTH  *
043000*    TECHNICAL NAMES (VIA THE CACHE) AND COMPARE THEM CASE-       *
043100*    INSENSITIVELY (ALL TECHNICAL NAMES ARE HELD UPPERCASE).      *
043200******************************************************************
043300 400-COMPARE-TECHNICAL-NAMES.
043400     MOVE BEZP-VOLLNAME-1 TO BEZ-WORK-NAME.
043500     PERFORM 300-CACHE-TECHNICAL-NAME THRU 300-EXIT.
043600     MOVE BEZ-TECHNAME-BUILD TO BEZP-TECHNAME-OUT.
043700
043800     MOVE BEZP-VOLLNAME-2 TO BEZ-WORK-NAME.
043900     PERFORM 300-CACHE-TECHNICAL-NAME THRU 300-EXIT.
044000
044100     IF BEZ-TECHNAME-BUILD = BEZP-TECHNAME-OUT
044200         MOVE "J" TO BEZP-GLEICH-SW
044300     ELSE
044400         MOVE "N" TO BEZP-GLEICH-SW.
044500 400-EXIT.
044600     EXIT.
