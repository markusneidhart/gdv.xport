000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GDVAMT.
000400 AUTHOR. R T MELENDEZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/87.
000700 DATE-COMPILED. 03/21/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    CHANGE LOG                                                  *
001200*    032187  RTM  ORIGINAL - VORZEICHENBETRAG (SIGNED AMOUNT      *
001300*                  FIELD) CONSTRUCTION RULE, CALLED FROM GDVFLD  *
001400*    100489  RTM  ADDED 300-PRUEFEN-VORZEICHEN FOR CALLERS THAT   *
001500*                  JUST WANT THE SIGN BYTE VALIDATED              *
001600*    081798  MHN  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
001700*                  NO CHANGES REQUIRED  (PR 6750)                 *
001750*    030811  KLW  RETURN-CD NOW SET NON-ZERO AND THE CALL EXITS   *
001760*                  IF BETR-LAENGE EXCEEDS MAX-BETRAG-LTH RATHER   *
001770*                  THAN RUNNING OFF THE END OF BETR-INHALT        *
001780*                  (PR 7522)                                     *
001800******************************************************************
001900
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002350 SPECIAL-NAMES.
002360     C01 IS TOP-OF-FORM.
002400 INPUT-OUTPUT SECTION.
002500
002600 DATA DIVISION.
002700 FILE SECTION.
002800
002900 WORKING-STORAGE SECTION.
002950
002960 77  MAX-BETRAG-LTH             PIC 9(03) VALUE 256.
003000 01  MISC-FIELDS.
003100     05  DIGIT-BYTES                PIC 9(3) COMP.
003200     05  FILLER                     PIC X(01).
003300
003400****** ALTERNATE VIEW OF THE WORK AREA FOR THE SYSOUT DEBUG DUMP
003500****** ONLY - NEVER WRITTEN THROUGH IN NORMAL PROCESSING.
003600 01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.
003700     05  DUMP-DIGIT-BYTES           PIC X(02).
003800     05  FILLER                     PIC X(01).
003900
004000 LINKAGE SECTION.
004100 01  GDV-BETRAG-PARM.
004200     05  BETR-FUNKTION-SW           PIC X.
004300         88 BETR-INIT      VALUE "I".
004400         88 BETR-PRUEFEN   VALUE "P".
004500     05  BETR-LAENGE                PIC 9(3) COMP.
004600     05  BETR-INHALT                PIC X(256).
004700     05  BETR-INHALT-R REDEFINES BETR-INHALT.
004800         10  BETR-ZIFFERN           PIC X(255).
004900         10  BETR-VORZEICHEN        PIC X(001).
005000             88  BETR-POSITIV       VALUE "+".
005100             88  BETR-NEGATIV       VALUE "-".
005200
005300****** ALTERNATE VIEW OF THE PARM LENGTH BYTE USED ONLY WHEN THE
005400****** CALLER PASSES AN ALREADY-PACKED LENGTH FROM AN OLDER COPY
005500****** OF GDVFLD (PRE PR-7228) - KEPT FOR ONE MORE CYCLE.
005600 01  GDV-BETRAG-PARM-LAENGE-VIEW REDEFINES GDV-BETRAG-PARM.
005700     05  LGV-FUNKTION-SW            PIC X(01).
005800     05  LGV-LAENGE-BYTES           PIC X(02).
005900     05  FILLER                     PIC X(256).
006000
006100 01  RETURN-CD                      PIC 9(4) COMP.
006200
006300****** ALTERNATE VIEW OF THE RETURN CODE FOR THE SAME SYSOUT
006400****** DEBUG DUMP PATH.
006500 01  RETURN-CD-BYTES REDEFINES RETURN-CD.
006600     05  RETURN-CD-BYTE-1           PIC X(01).
006700     05  RETURN-CD-BYTE-2           PIC X(01).
006800
006900 PROCEDURE DIVISION USING GDV-BETRAG-PARM, RETURN-CD.
006950     IF BETR-LAENGE > MAX-BETRAG-LTH
006960         MOVE 1 TO RETURN-CD
006970         GOBACK.
007000     IF BETR-INIT
007100         PERFORM 100-BLANK-DIGITS
007200         PERFORM 200-SET-DEFAULT-SIGN
007300     ELSE IF BETR-PRUEFEN
007400         PERFORM 300-PRUEFEN-VORZEICHEN.
007500
007600     MOVE ZERO TO RETURN-CD.
007700     GOBACK.
007800
007900******************************************************************
008000*    100-BLANK-DIGITS - BLANKS THE DIGIT PORTION OF THE AMOUNT    *
008100*    FIELD (BYTES 1 THRU N-1); THE SIGN BYTE (BYTE N) IS LEFT     *
008200*    ALONE HERE - 200-SET-DEFAULT-SIGN SETS IT NEXT.              *
008300******************************************************************
008400 100-BLANK-DIGITS.
008500     COMPUTE DIGIT-BYTES = BETR-LAENGE - 1.
008600     MOVE SPACES TO BETR-INHALT(1 : DIGIT-BYTES).
008700
008800 200-SET-DEFAULT-SIGN.
008900**  BUSINESS RULE 5 - CONSTRUCTION ALWAYS DEFAULTS THE SIGN TO +
009000     MOVE "+" TO BETR-INHALT(BETR-LAENGE : 1).
009100
009200 300-PRUEFEN-VORZEICHEN.
009300     IF NOT BETR-POSITIV AND NOT BETR-NEGATIV
009400         MOVE "+" TO BETR-VORZEICHEN.
