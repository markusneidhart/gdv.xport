000100******************************************************************
000200*    GDVSATK  -  GDV RECORD-TYPE KEY (SATZTYP)                   *
000300*                                                                *
000400*    SATZART IS THE FIRST 4 BYTES OF EVERY GDV RECORD.  SPARTE,  *
000500*    THE 3RD KEY COMPONENT, AND TEILDATENSATZ-NR ARE PRESENT ON  *
000600*    SOME SATZARTEN ONLY.  THE 3RD COMPONENT IS STORED UNDER A   *
000700*    DIFFERENT NAME DEPENDING ON SPARTE -- SEE SATK-3RD-TEIL     *
000800*    REDEFINES BELOW AND GDVSTYP PARAGRAPH 300-REASSIGN-3RD-PART *
000900*                                                                *
001000*    GDV-SATZTYP-KEY AND GDV-SATZTYP-KANONISCH ARE PASSED TO     *
001100*    GDVSTYP ON THE CALL (LINKAGE SECTION) SO THE CALLER SEES    *
001200*    THE RESOLVED KEY DIRECTLY -- "NOT SET" IS CARRIED AS        *
001300*    SATK-xxxx-SW = "N" ON EVERY GROUP THAT HAS ONE              *
001400******************************************************************
001500 01  GDV-SATZTYP-KEY.
001600     05  SATK-SATZART                PIC 9(04).
001700     05  SATK-SPARTE                 PIC 9(03).
001800     05  SATK-SPARTE-SW              PIC X(01).
001900         88  SATK-SPARTE-GESETZT     VALUE "J".
002000         88  SATK-SPARTE-OFFEN       VALUE "N".
002100     05  SATK-3RD-TEIL.
002200         10  SATK-WAGNISART          PIC 9(02).
002300     05  SATK-3RD-TEIL-R1 REDEFINES SATK-3RD-TEIL.
002400         10  SATK-KRANKEN-FOLGENR    PIC 9(02).
002500     05  SATK-3RD-TEIL-R2 REDEFINES SATK-3RD-TEIL.
002600         10  SATK-BAUSPAREN-ART      PIC 9(02).
002700     05  SATK-3RD-TEIL-SW            PIC X(01).
002800         88  SATK-WAGNISART-AKTIV    VALUE "W".
002900         88  SATK-KRANKEN-JA         VALUE "K".
003000         88  SATK-BAUSPAR-JA         VALUE "B".
003100         88  SATK-3RD-TEIL-OFFEN     VALUE "N".
003200     05  SATK-TEILDS-NR              PIC 9(01).
003300     05  SATK-TEILDS-NR-SW           PIC X(01).
003400         88  SATK-TEILDS-GESETZT     VALUE "J".
003500         88  SATK-TEILDS-OFFEN       VALUE "N".
003600     05  SATK-ART                    PIC 9(02).
003700     05  SATK-ART-SW                 PIC X(01).
003800         88  SATK-ART-GESETZT        VALUE "J".
003900         88  SATK-ART-OFFEN          VALUE "N".
004000     05  FILLER                      PIC X(04).
004100
004200******************************************************************
004300*    CANONICAL DOTTED-STRING RENDERING OF A KEY -- "SSSS.PPP.AA.T"*
004400*    BUILT UP LEFT TO RIGHT, TRUNCATED AT THE FIRST "NOT SET"     *
004500*    GROUP PER BUSINESS RULE 12 (SEE GDVSTYP 500-RENDER-KEY)      *
004600******************************************************************
004700 01  GDV-SATZTYP-KANONISCH.
004800     05  SATK-KAN-STRING             PIC X(20).
004900     05  SATK-KAN-LAENGE             PIC 9(02).
005000     05  FILLER                      PIC X(01).
