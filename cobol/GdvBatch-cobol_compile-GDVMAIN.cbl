000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GDVMAIN.
000300 AUTHOR. R T MELENDEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/17/87.
000600 DATE-COMPILED. 08/17/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*    CHANGE LOG                                                  *
001100*    081787  RTM  ORIGINAL - NIGHTLY DRIVER FOR THE GDV EXCHANGE  *
001200*                  FILE.  LOADS THE RUN'S FIELD LAYOUT FROM       *
001300*                  GDVMCTL, BUILDS CONFIG VIA GDVCFG, THEN        *
001400*                  STREAMS GDVIN TO GDVOUT DEFAULTING ANY BLANK   *
001500*                  VU-NUMMER FIELD FROM CONFIG ON THE WAY THROUGH *
001600*    030488  RTM  ADDED 060-VALIDATE-LAYOUT - A BAD GDVMCTL ROW    *
001700*                  WAS CRASHING THE FIRST GDVIN RECORD INSTEAD OF *
001800*                  BEING CAUGHT AT LOAD TIME                      *
001900*    091290  KLW  AMOUNT FIELDS ON THE LAYOUT NOW HAVE THEIR SIGN  *
002000*                  BYTE CHECKED VIA GDVAMT 300-PRUEFEN-VORZEICHEN  *
002100*                  BEFORE THE RECORD IS WRITTEN (PR 5010)          *
002200*    042494  DRP  EOD DELIMITER NOW APPENDED ON GDVOUT WHEN        *
002300*                  CFG-EOD-GESETZT - PREVIOUSLY HARD-CODED OFF     *
002400*                  (PR 6102)                                      *
002500*    081798  MHN  Y2K REVIEW - WS-DATE READ VIA ACCEPT FROM DATE,  *
002600*                  USED FOR THE SYSOUT BANNER ONLY - NOT STORED    *
002700*                  ON ANY OUTPUT RECORD, NO CHANGES REQUIRED       *
002800*                  (PR 6750)                                      *
002900*    061501  WJT  TECHNICAL NAME FOR EACH LAYOUT FIELD NOW         *
003000*                  DERIVED ONCE AT LOAD TIME VIA GDVBEZ AND        *
003100*                  CACHED ON THE LAYOUT TABLE RATHER THAN BEING    *
003200*                  RECOMPUTED PER GDVIN RECORD  (PR 7120)          *
003300*    101104  WJT  VU-NUMMER DEFAULT NOW HONORS THE FIELD'S OWN     *
003400*                  ALIGNMENT RULE INSTEAD OF ALWAYS LEFT-JUSTIFYING*
003500*                  THE DEFAULT INTO THE WINDOW  (PR 7370)          *
003600*    031002  TWH  EVERY GDVIN RECORD IS NOW CLASSIFIED BY ITS OWN  *
003700*                  SATZART VIA GDVSTYP INSTEAD OF ASSUMING ONE     *
003800*                  LAYOUT FOR THE WHOLE RUN; SATZART 220 RECORDS   *
003900*                  ALSO HAVE EACH DECODED FIELD'S LAYOUT SELECTED  *
004000*                  BY GDV220 OFF THE RECORD'S OWN SPARTE (PR 7540) *
004100*    032012  TWH  350-SELECT-220-LAYOUT NOW PASSES WS-INPUT-REC TO  *
004200*                  GDV220 ALONG WITH THE FIELD'S OWN ANFANG/LAENGE *
004300*                  SO 400-SET-NAMED-FIELD CAN OVERLAY THE FIELD'S   *
004400*                  VALUE BACK ONTO THE RECORD ONCE GDV220 ACTUALLY  *
004500*                  RESOLVES A LAYOUT OR WAGNISART GROUP FOR IT -    *
004600*                  PREVIOUSLY THE RESOLVED LAYOUT/GROUP WAS NEVER   *
004700*                  USED AFTER THE CALL  (PR 7560)                  *
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT GDVMCTL-FILE
006400     ASSIGN TO UT-S-GDVMCTL
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS CTLCODE.
006700
006800     SELECT GDVIN-FILE
006900     ASSIGN TO UT-S-GDVIN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300     SELECT GDVOUT-FILE
007400     ASSIGN TO UT-S-GDVOUT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 100 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                     PIC X(100).
008700
008800****** ONE GDVMCTL ROW DESCRIBES ONE FIELD OF THE LAYOUT THIS RUN
008900****** APPLIES TO EVERY RECORD OF GDVIN - NAME, ADDRESS, LENGTH,
009000****** ALIGNMENT, WHETHER IT IS A VORZEICHEN-BETRAG FIELD, AND
009100****** WHETHER IT IS THE CARRIER'S VU-NUMMER FIELD (DEFAULTED
009200****** FROM CONFIG WHEN THE INCOMING RECORD LEAVES IT BLANK).
009300 FD  GDVMCTL-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS GDVMCTL-REC.
009900 01  GDVMCTL-REC.
010000     05  MCTL-FELD-NAME              PIC X(30).
010100     05  MCTL-ANFANG                 PIC 9(03).
010200     05  MCTL-LAENGE                 PIC 9(03).
010300     05  MCTL-AUSRICHTUNG            PIC X(01).
010400     05  MCTL-BETRAG-SW              PIC X(01).
010500         88  MCTL-IST-BETRAG         VALUE "B".
010600     05  MCTL-VU-FELD-SW             PIC X(01).
010700         88  MCTL-IST-VU-FELD        VALUE "V".
010800     05  MCTL-VOLLNAME               PIC X(40).
010900     05  FILLER                      PIC X(01).
011000
011100****** THE REAL GDV EXCHANGE INPUT - ONE FIXED-WIDTH 256-BYTE
011200****** RECORD PER LINE, PROCESSED STRICTLY IN FILE ORDER.  NO
011300****** RECORD KEY AND NO TRAILER RECORD ON THIS FILE.
011400 FD  GDVIN-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 256 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS GDVIN-REC.
012000 01  GDVIN-REC                      PIC X(256).
012100
012200****** THE RE-SERIALIZED GDV EXCHANGE OUTPUT.  BYTES 1-256 ARE
012300****** THE EXPORTED RECORD; BYTES 257-260 CARRY THE CONFIGURED
012400****** EOD DELIMITER WHEN ONE IS SET, OTHERWISE SPACES.
012500 FD  GDVOUT-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 260 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS GDVOUT-REC.
013100 01  GDVOUT-REC.
013200     05  GDVOUT-BODY                 PIC X(256).
013300     05  GDVOUT-EOD                  PIC X(004).
013400
013500 WORKING-STORAGE SECTION.
013600
013700 01  FILE-STATUS-CODES.
013800     05  CTLCODE                    PIC X(2).
013900         88 NO-MORE-CTL    VALUE "10".
014000     05  IFCODE                     PIC X(2).
014100         88 NO-MORE-GDVIN  VALUE "10".
014200     05  OFCODE                     PIC X(2).
014300         88 CODE-WRITE     VALUE SPACES.
014400
014500** THIS RUN'S FIELD LAYOUT, LOADED ONCE FROM GDVMCTL AT
014600** HOUSEKEEPING AND HELD FOR EVERY GDVIN RECORD THEREAFTER.
014700 01  GDV-LAYOUT-FELDER.
014800     05  LF-ANZAHL                  PIC 9(03) COMP.
014900     05  LF-EINTRAG OCCURS 40 TIMES INDEXED BY LF-IDX.
015000         10  LF-NAME                PIC X(30).
015100         10  LF-ANFANG               PIC 9(03).
015200         10  LF-LAENGE               PIC 9(03).
015300         10  LF-ENDE                 PIC 9(03).
015400         10  LF-AUSRICHTUNG          PIC X(01).
015500             88  LF-AUSRICHT-LINKS   VALUE "L".
015600             88  LF-AUSRICHT-RECHTS  VALUE "R".
015700         10  LF-BETRAG-SW            PIC X(01).
015800             88  LF-IST-BETRAG       VALUE "B".
015900         10  LF-VU-FELD-SW           PIC X(01).
016000             88  LF-IST-VU-FELD      VALUE "V".
016100         10  LF-VOLLNAME             PIC X(40).
016200         10  LF-TECHNAME             PIC X(20).
016300
016400****** ALTERNATE VIEW OF THE LAYOUT TABLE USED ONLY FOR THE
016500****** SYSOUT DIAGNOSTIC DUMP OF NAME/TECHNAME PAIRS - NEVER
016600****** WRITTEN THROUGH IN NORMAL PROCESSING.
016700 01  GDV-LAYOUT-FELDER-DUMP REDEFINES GDV-LAYOUT-FELDER.
016800     05  DUMPL-ANZAHL-BYTES         PIC X(02).
016900     05  DUMPL-EINTRAG OCCURS 40 TIMES INDEXED BY DUMPL-IDX.
017000         10  DUMPL-NAME             PIC X(30).
017100         10  DUMPL-ADDR-AND-LTH     PIC X(06).
017200         10  FILLER                 PIC X(01).
017300         10  DUMPL-TECHNAME         PIC X(20).
017400         10  FILLER                 PIC X(40).
017500
017600 01  WS-INPUT-REC                   PIC X(256).
017700 01  WS-OUTPUT-REC                  PIC X(256).
017800
017900****** ALTERNATE VIEW OF THE EXPORT BUFFER USED ONLY TO DISPLAY
018000****** THE FIRST AND LAST QUARTER OF A RECORD ON AN ABEND DUMP.
018100 01  WS-OUTPUT-REC-DUMP REDEFINES WS-OUTPUT-REC.
018200     05  DUMPO-FIRST-QUARTER        PIC X(64).
018300     05  FILLER                     PIC X(128).
018400     05  DUMPO-LAST-QUARTER         PIC X(64).
018500
018600** PARM PASSED TO GDVCFG AT HOUSEKEEPING.  THE OVERRIDE STRING IS
018700** LEFT BLANK HERE - A FUTURE //PARM-DRIVEN OVERRIDE WOULD BE
018800** MOVED IN BEFORE THE CALL (SEE GDVCFG 300-APPLY-OVERRIDE-STRING)
018900 01  GDV-CFG-CALL-PARM.
019000     05  CFGP-LAYOUT-VERSION        PIC X(12).
019100     05  CFGP-OVERRIDE-STRING       PIC X(200).
019200
019300****** ALTERNATE VIEW OF THE GDVCFG CALL PARM USED ONLY TO ECHO
019400****** THE REQUESTED LAYOUT VERSION TO SYSOUT AT HOUSEKEEPING -
019500****** NEVER WRITTEN THROUGH.
019600 01  GDV-CFG-CALL-PARM-DUMP REDEFINES GDV-CFG-CALL-PARM.
019700     05  CFGPD-VERSION-BYTES        PIC X(12).
019800     05  FILLER                     PIC X(200).
019900
020000 COPY GDVCFGR.
020100
020200** PARM PASSED TO GDVAMT WHEN A LAYOUT FIELD IS FLAGGED AS A
020300** VORZEICHEN-BETRAG - SHAPE MATCHES GDVAMT'S GDV-BETRAG-PARM.
020400 01  GDV-AMT-CALL-PARM.
020500     05  AMTP-FUNKTION-SW           PIC X(01).
020600     05  AMTP-LAENGE                PIC 9(03) COMP.
020700     05  AMTP-INHALT                PIC X(256).
020800 01  GDV-AMT-RETURN-CD              PIC 9(04) COMP.
020900
021000** PARM PASSED TO GDVBEZ AT LOAD TIME TO DERIVE EACH LAYOUT
021100** FIELD'S TECHNICAL NAME ONCE - SHAPE MATCHES GDV-BEZ-PARM.
021200 01  GDV-BEZ-CALL-PARM.
021300     05  BEZC-FUNKTION-SW           PIC X(01).
021400     05  BEZC-VOLLNAME-1            PIC X(40).
021500     05  BEZC-VOLLNAME-2            PIC X(40).
021600     05  BEZC-TECHNAME-OUT          PIC X(20).
021700     05  BEZC-GLEICH-SW             PIC X(01).
021800** PARM PASSED TO GDVSTYP TO CLASSIFY A GDVIN RECORD BY ITS OWN
021900** SATZART - SHAPE MATCHES GDVSTYP'S GDV-STYP-PARM.  ONLY SATZART IS
022000** GUARANTEED AT A FIXED ADDRESS ON THE REAL EXCHANGE RECORD, SO
022100** THIS PROGRAM ALWAYS CALLS WITH ANZAHL-TEILE = 1 (BATCH FLOW #3).
022200 01  GDV-STYP-CALL-PARM.
022300     05  STYC-MODE-SW               PIC X(01).
022400     05  STYC-DOTTED-STR            PIC X(20).
022500     05  STYC-TEIL-1                PIC 9(04).
022600     05  STYC-TEIL-2                PIC 9(03).
022700     05  STYC-TEIL-3                PIC 9(02).
022800     05  STYC-TEIL-4                PIC 9(01).
022900     05  STYC-ANZAHL-TEILE          PIC 9(01).
023000     05  FILLER                     PIC X(08).
023100
023200** THE RESOLVED RECORD-TYPE KEY RETURNED BY GDVSTYP - SHARED
023300** RESULT COPYBOOK, SAME PATTERN AS GDVCFGR ABOVE.
023400 COPY GDVSATK.
023500
023600** PARM EXCHANGED WITH GDV220 ONCE PER NAMED FIELD BEING DECODED
023700** ON A SATZART-220 RECORD (BATCH FLOW #4) - SHARED RESULT COPYBOOK.
023800 COPY GDV220R.
023900
024000** SPARTE VALUE FOR THE CURRENT SATZART-220 GDVIN RECORD, LOCATED
024100** BY 180-FIND-SPARTE-VALUE BEFORE THE PER-FIELD DECODE LOOP RUNS.
024200 01  WS-CURRENT-SPARTE              PIC 9(03).
024300
024400 01  GDVTRIM-PARM.
024500     05  GT-TEXT1                   PIC X(255).
024600     05  GT-RETURN-LTH              PIC S9(4) COMP.
024700
024800** SCRATCH AREA FOR OVERLAYING THE CONFIGURED VU-NUMMER INTO A
024900** FIELD'S BYTE WINDOW PER ITS OWN ALIGNMENT RULE (BUSINESS
025000** RULE 3) - BUILT FRESH EACH TIME 300-APPLY-VU-DEFAULT RUNS.
025100 01  VU-DEFAULT-WORK.
025200     05  VUW-TEXT                   PIC X(256).
025300     05  VUW-TRIM-LTH               PIC S9(4) COMP.
025400
025500 77  ROW-REJECTED-SW                PIC X(01) VALUE "N".
025600     88  ROW-IS-REJECTED            VALUE "Y".
025700
025800 77  SATZ220-FELDWERT-MAX           PIC 9(03) COMP VALUE 60.
025900 77  SATZ220-FELDWERT-LTH           PIC 9(03) COMP VALUE ZERO.
026000
026100 01  WS-DATE                        PIC 9(06).
026200
026300 01  COUNTERS-AND-ACCUMULATORS.
026400     05 RECORDS-READ             PIC S9(9) COMP.
026500     05 RECORDS-WRITTEN          PIC S9(9) COMP.
026600     05 FIELDS-LOADED            PIC S9(3) COMP.
026700     05 FIELDS-REJECTED          PIC S9(3) COMP.
026800     05 VU-DEFAULTS-APPLIED      PIC S9(7) COMP.
026900     05 BERECHNETE-ENDE          PIC 9(03) COMP.
027000     05 SATZ220-FELDER-VERARB    PIC S9(7) COMP.
027100     05 SATZ220-NICHT-GEFUNDEN   PIC S9(5) COMP.
027200
027300 COPY GDVABND.
027400
027500 PROCEDURE DIVISION.
027600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027700     PERFORM 100-MAINLINE THRU 100-EXIT
027800             UNTIL NO-MORE-GDVIN.
027900     PERFORM 999-CLEANUP THRU 999-EXIT.
028000     MOVE ZERO TO RETURN-CODE.
028100     GOBACK.
028200
028300 000-HOUSEKEEPING.
028400     MOVE "000-HOUSEKEEPING" TO ABND-PARA-NAME.
028500     DISPLAY "******** BEGIN JOB GDVMAIN ********".
028600     ACCEPT WS-DATE FROM DATE.
028700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028900     MOVE ZERO TO LF-ANZAHL.
029000
029100     PERFORM 050-LOAD-ONE-LAYOUT-ROW THRU 050-EXIT
029200         UNTIL NO-MORE-CTL.
029300
029400     MOVE "2018"  TO CFGP-LAYOUT-VERSION.
029500     MOVE SPACES  TO CFGP-OVERRIDE-STRING.
029600     CALL "GDVCFG" USING GDV-CFG-CALL-PARM, GDV-CONFIG-REC.
029700
029800     PERFORM 900-READ-GDVIN THRU 900-EXIT.
029900     IF NO-MORE-GDVIN
030000         MOVE "** EMPTY GDV EXCHANGE FILE" TO ABND-REASON
030100         GO TO 1000-ABEND-RTN.
030200 000-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600*    050-LOAD-ONE-LAYOUT-ROW READS ONE GDVMCTL ROW AND, VIA       *
030700*    060-VALIDATE-LAYOUT-ROW, APPLIES RULES 1/2/3 TO IT BEFORE    *
030800*    ADDING IT TO GDV-LAYOUT-FELDER.  A FIELD'S TECHNICAL NAME    *
030900*    IS DERIVED ONCE HERE, PER BUSINESS RULE 11.                  *
031000******************************************************************
031100 050-LOAD-ONE-LAYOUT-ROW.
031200     MOVE "050-LOAD-ONE-LAYOUT-ROW" TO ABND-PARA-NAME.
031300     READ GDVMCTL-FILE
031400         AT END
031500             GO TO 050-EXIT
031600     END-READ.
031700
031800     PERFORM 060-VALIDATE-LAYOUT-ROW THRU 060-EXIT.
031900 050-EXIT.
032000     EXIT.
032100
032200******************************************************************
032300*    060-VALIDATE-LAYOUT-ROW - BUSINESS RULES 1, 2 AND 3.  A      *
032400*    ROW THAT FAILS IS COUNTED AND DROPPED RATHER THAN ABENDING   *
032500*    THE RUN, THE SAME TOLERANCE GDVFLD USES FOR A BAD TRANSACTION*
032600*    ROW-REJECTED-SW IS RESET EVERY CALL - FIELDS-REJECTED ITSELF *
032700*    IS A RUNNING JOB TOTAL, NOT A PER-ROW FLAG (PR 7395).        *
032800******************************************************************
032900 060-VALIDATE-LAYOUT-ROW.
033000     MOVE "060-VALIDATE-LAYOUT-ROW" TO ABND-PARA-NAME.
033100     MOVE "N" TO ROW-REJECTED-SW.
033200
033300*    RULE 3 - ALIGNMENT MUST BE KNOWN
033400     IF MCTL-AUSRICHTUNG NOT = "L" AND MCTL-AUSRICHTUNG NOT = "R"
033500         MOVE "Y" TO ROW-REJECTED-SW
033600         ADD +1 TO FIELDS-REJECTED
033700         GO TO 060-EXIT.
033800
033900*    RULE 1 - BOUNDARY
034000     COMPUTE BERECHNETE-ENDE = MCTL-ANFANG + MCTL-LAENGE - 1.
034100     IF BERECHNETE-ENDE > 256
034200         MOVE "Y" TO ROW-REJECTED-SW
034300         ADD +1 TO FIELDS-REJECTED
034400         GO TO 060-EXIT.
034500
034600*    RULE 2 - OVERLAP AGAINST EVERY ROW ALREADY ACCEPTED
034700     PERFORM 070-CHECK-ONE-OVERLAP THRU 070-EXIT
034800         VARYING LF-IDX FROM 1 BY 1 UNTIL LF-IDX > LF-ANZAHL.
034900     IF ROW-IS-REJECTED
035000         GO TO 060-EXIT.
035100
035200     ADD +1 TO LF-ANZAHL.
035300     MOVE MCTL-FELD-NAME     TO LF-NAME(LF-ANZAHL).
035400     MOVE MCTL-ANFANG        TO LF-ANFANG(LF-ANZAHL).
035500     MOVE MCTL-LAENGE        TO LF-LAENGE(LF-ANZAHL).
035600     MOVE BERECHNETE-ENDE    TO LF-ENDE(LF-ANZAHL).
035700     MOVE MCTL-AUSRICHTUNG   TO LF-AUSRICHTUNG(LF-ANZAHL).
035800     MOVE MCTL-BETRAG-SW     TO LF-BETRAG-SW(LF-ANZAHL).
035900     MOVE MCTL-VU-FELD-SW    TO LF-VU-FELD-SW(LF-ANZAHL).
036000     MOVE MCTL-VOLLNAME      TO LF-VOLLNAME(LF-ANZAHL).
036100
036200     MOVE "N"                TO BEZC-FUNKTION-SW.
036300     MOVE MCTL-VOLLNAME      TO BEZC-VOLLNAME-1.
036400     CALL "GDVBEZ" USING GDV-BEZ-CALL-PARM.
036500     MOVE BEZC-TECHNAME-OUT  TO LF-TECHNAME(LF-ANZAHL).
036600
036700     ADD +1 TO FIELDS-LOADED.
036800 060-EXIT.
036900     EXIT.
037000
037100 070-CHECK-ONE-OVERLAP.
037200*    SAME-ADDRESS ROWS ARE CO-LOCATED ALTERNATES, NOT AN OVERLAP.
037300     IF LF-ANFANG(LF-IDX) = MCTL-ANFANG
037400         GO TO 070-EXIT.
037500
037600     IF (BERECHNETE-ENDE >= LF-ANFANG(LF-IDX)
037700           AND MCTL-ANFANG <= LF-ENDE(LF-IDX))
037800         IF NOT ROW-IS-REJECTED
037900             MOVE "Y" TO ROW-REJECTED-SW
038000             ADD +1 TO FIELDS-REJECTED.
038100 070-EXIT.
038200     EXIT.
038300
038400 100-MAINLINE.
038500     MOVE "100-MAINLINE" TO ABND-PARA-NAME.
038600     MOVE GDVIN-REC TO WS-INPUT-REC.
038700
038800     PERFORM 150-CLASSIFY-RECORD THRU 150-EXIT.
038900     IF SATK-SATZART = 0220
039000         PERFORM 180-FIND-SPARTE-VALUE THRU 180-EXIT.
039100
039200     PERFORM 200-DECODE-ONE-FIELD THRU 200-EXIT
039300         VARYING LF-IDX FROM 1 BY 1 UNTIL LF-IDX > LF-ANZAHL.
039400
039500     PERFORM 400-EXPORT-RECORD THRU 400-EXIT.
039600     PERFORM 700-WRITE-GDVOUT THRU 700-EXIT.
039700
039800     PERFORM 900-READ-GDVIN THRU 900-EXIT.
039900 100-EXIT.
040000     EXIT.
040100
040200******************************************************************
040300*    150-CLASSIFY-RECORD - BATCH FLOW #3.  EVERY GDVIN RECORD IS   *
040400*    CLASSIFIED BY ITS OWN SATZART VIA GDVSTYP BEFORE ITS FIELDS   *
040500*    ARE DECODED - ONLY SATZART ITSELF IS AT A GUARANTEED ADDRESS *
040600*    ON THE REAL EXCHANGE RECORD, SO THE CALL IS ALWAYS MADE WITH *
040700*    ANZAHL-TEILE = 1 (GDVSTYP APPLIES THE RULE 9 SPARTE=0        *
040800*    DEFAULT FOR SATZART 210/211/220 FROM THAT ALONE).            *
040900******************************************************************
041000 150-CLASSIFY-RECORD.
041100     MOVE "150-CLASSIFY-RECORD" TO ABND-PARA-NAME.
041200     MOVE "I" TO STYC-MODE-SW.
041300     MOVE SPACES TO STYC-DOTTED-STR.
041400     MOVE WS-INPUT-REC(1 : 4) TO STYC-TEIL-1.
041500     MOVE ZERO TO STYC-TEIL-2, STYC-TEIL-3, STYC-TEIL-4.
041600     MOVE 1 TO STYC-ANZAHL-TEILE.
041700
041800     CALL "GDVSTYP" USING GDV-STYP-CALL-PARM, GDV-SATZTYP-KEY,    031002TW
041900                          GDV-SATZTYP-KANONISCH.                  031002TW
042000 150-EXIT.
042100     EXIT.
042200
042300******************************************************************
042400*    180-FIND-SPARTE-VALUE - A SATZART 220 RECORD'S SPARTE IS A    *
042500*    DECODED FIELD LIKE ANY OTHER, NOT A FIXED-ADDRESS BYTE, SO    *
042600*    THE RUN'S OWN LAYOUT TABLE IS SEARCHED FOR THE FIELD NAMED    *
042700*    "SPARTE" BEFORE THE PER-FIELD DECODE LOOP CALLS GDV220.       *
042800******************************************************************
042900 180-FIND-SPARTE-VALUE.
043000     MOVE "180-FIND-SPARTE-VALUE" TO ABND-PARA-NAME.
043100     MOVE ZERO TO WS-CURRENT-SPARTE.
043200     SET LF-IDX TO 1.
043300     SEARCH LF-EINTRAG
043400         AT END
043500             CONTINUE
043600         WHEN LF-NAME(LF-IDX) = "SPARTE"
043700             MOVE WS-INPUT-REC(LF-ANFANG(LF-IDX) : LF-LAENGE(LF-IDX))
043800                  TO WS-CURRENT-SPARTE
043900     END-SEARCH.
044000 180-EXIT.
044100     EXIT.
044200
044300******************************************************************
044400*    200-DECODE-ONE-FIELD - BATCH FLOW 1 (READ) FOR ONE LAYOUT    *
044500*    FIELD, THEN BUSINESS RULE 5 FOR AN AMOUNT FIELD AND RULE 4   *
044600*    FOR THE VU-NUMMER FIELD, THEN BATCH FLOW #4 (GDV220) FOR A   *
044700*    SATZART 220 RECORD'S VARIABLE LAYOUT SELECTION.              *
044800******************************************************************
044900 200-DECODE-ONE-FIELD.
045000     MOVE "200-DECODE-ONE-FIELD" TO ABND-PARA-NAME.
045100
045200     IF LF-IST-BETRAG(LF-IDX)
045300         PERFORM 250-CHECK-BETRAG-SIGN THRU 250-EXIT.
045400
045500     IF LF-IST-VU-FELD(LF-IDX)
045600         PERFORM 300-APPLY-VU-DEFAULT THRU 300-EXIT.
045700
045800     IF SATK-SATZART = 0220
045900         PERFORM 350-SELECT-220-LAYOUT THRU 350-EXIT.
046000 200-EXIT.
046100     EXIT.
046200
046300******************************************************************
046400*    350-SELECT-220-LAYOUT - BATCH FLOW #4 / BUSINESS RULE 10.     *
046500*    GDV220 IS CALLED ONCE PER DECODED FIELD ON A SATZART 220      *
046600*    RECORD, CARRYING THE RECORD'S OWN SPARTE (FOUND BY            *
046700*    180-FIND-SPARTE-VALUE) SO IT CAN SELECT THE EXACT-MATCH       *
046800*    LAYOUT OR SCAN THE WAGNISART GROUPS AS THE SPARTE REQUIRES.   *
046900*    LF-IDX = 1 MARKS THE FIRST FIELD OF A NEW RECORD FOR GDV220'S *
047000*    "ALREADY ON THE RECORD" TRACKING TABLE.  WS-INPUT-REC IS     *
047100*    PASSED TO GDV220 SO ITS 400-SET-NAMED-FIELD CAN OVERLAY THE   *
047200*    FIELD'S VALUE BACK ONTO THE RECORD ONCE A LAYOUT OR GROUP     *
047300*    HAS ACTUALLY BEEN RESOLVED FOR IT - A SPARTE=010 FIELD THAT   *
047400*    NO WAGNISART GROUP DEFINES IS NEVER OVERLAID  (PR 7560).      *
047500******************************************************************
047600 350-SELECT-220-LAYOUT.
047700     MOVE "350-SELECT-220-LAYOUT" TO ABND-PARA-NAME.
047800     MOVE WS-CURRENT-SPARTE TO P220-SPARTE.
047900     MOVE SPACES TO P220-FELDNAME.
048000     MOVE LF-VOLLNAME(LF-IDX)(1 : 30) TO P220-FELDNAME.
048100
048200     IF LF-LAENGE(LF-IDX) > SATZ220-FELDWERT-MAX
048300         MOVE SATZ220-FELDWERT-MAX TO SATZ220-FELDWERT-LTH
048400     ELSE
048500         MOVE LF-LAENGE(LF-IDX) TO SATZ220-FELDWERT-LTH.
048600     MOVE SPACES TO P220-FELDWERT.
048700     MOVE WS-INPUT-REC(LF-ANFANG(LF-IDX) : SATZ220-FELDWERT-LTH)
048800          TO P220-FELDWERT(1 : SATZ220-FELDWERT-LTH).
048900     MOVE LF-ANFANG(LF-IDX) TO P220-ANFANG.
049000     MOVE SATZ220-FELDWERT-LTH TO P220-LAENGE.
049100
049200     IF LF-IDX = 1
049300         SET P220-IST-NEUER-SATZ TO TRUE
049400     ELSE
049500         SET P220-NICHT-NEUER-SATZ TO TRUE.
049600
049700     CALL "GDV220" USING GDV-220-PARM-AREA, WS-INPUT-REC.         032012TW
049800     ADD +1 TO SATZ220-FELDER-VERARB.
049900
050000     IF P220-NICHT-GEFUNDEN
050100         MOVE "** GDV220 FOUND NO LAYOUT FOR FIELD" TO ABND-REASON
050200         MOVE P220-FELDNAME TO ABND-EXPECTED-VAL
050300         ADD +1 TO SATZ220-NICHT-GEFUNDEN
050400         WRITE SYSOUT-REC FROM GDV-ABEND-REC.
050500 350-EXIT.
050600     EXIT.
050700
050800******************************************************************
050900*    250-CHECK-BETRAG-SIGN CALLS GDVAMT IN "PRUEFEN" MODE SO A    *
051000*    VORZEICHEN-BETRAG FIELD ARRIVING WITH NEITHER + NOR - IN ITS *
051100*    SIGN BYTE DEFAULTS TO + BEFORE THE RECORD GOES OUT (RULE 5). *
051200******************************************************************
051300 250-CHECK-BETRAG-SIGN.
051400     MOVE "250-CHECK-BETRAG-SIGN" TO ABND-PARA-NAME.
051500     MOVE "P"             TO AMTP-FUNKTION-SW.
051600     MOVE LF-LAENGE(LF-IDX) TO AMTP-LAENGE.
051700     MOVE SPACES          TO AMTP-INHALT.
051800     MOVE WS-INPUT-REC(LF-ANFANG(LF-IDX) : LF-LAENGE(LF-IDX))
051900          TO AMTP-INHALT(1 : LF-LAENGE(LF-IDX)).
052000
052100     CALL "GDVAMT" USING GDV-AMT-CALL-PARM, GDV-AMT-RETURN-CD.    091290KL
052200
052300     MOVE AMTP-INHALT(1 : LF-LAENGE(LF-IDX))
052400          TO WS-INPUT-REC(LF-ANFANG(LF-IDX) : LF-LAENGE(LF-IDX)).
052500 250-EXIT.
052600     EXIT.
052700
052800******************************************************************
052900*    300-APPLY-VU-DEFAULT - BUSINESS RULE 4 (HAS-VALUE) AND RULE  *
053000*    3 (ALIGNMENT).  A VU-NUMMER WINDOW THAT IS BLANK OR "0"      *
053100*    AFTER TRIMMING HAS NO VALUE AND IS DEFAULTED FROM CONFIG.    *
053200******************************************************************
053300 300-APPLY-VU-DEFAULT.
053400     MOVE "300-APPLY-VU-DEFAULT" TO ABND-PARA-NAME.
053500     MOVE SPACES TO GT-TEXT1.
053600     MOVE WS-INPUT-REC(LF-ANFANG(LF-IDX) : LF-LAENGE(LF-IDX))
053700          TO GT-TEXT1(1 : LF-LAENGE(LF-IDX)).
053800     MOVE ZERO TO GT-RETURN-LTH.
053900     CALL "GDVTRIM" USING GT-TEXT1, GT-RETURN-LTH.
054000
054100     IF GT-RETURN-LTH = 0
054200         OR (GT-RETURN-LTH = 1 AND GT-TEXT1(1 : 1) = "0")
054300         PERFORM 310-OVERLAY-VU-DEFAULT THRU 310-EXIT
054400         ADD +1 TO VU-DEFAULTS-APPLIED.
054500 300-EXIT.
054600     EXIT.
054700
054800 310-OVERLAY-VU-DEFAULT.
054900     MOVE SPACES TO VUW-TEXT.
055000     MOVE CFG-VU-NUMMER TO VUW-TEXT(1 : 8).
055100     MOVE ZERO TO VUW-TRIM-LTH.
055200     CALL "GDVTRIM" USING VUW-TEXT, VUW-TRIM-LTH.
055300
055400     MOVE SPACES TO WS-INPUT-REC(LF-ANFANG(LF-IDX) :
055500          LF-LAENGE(LF-IDX)).
055600     IF LF-AUSRICHT-LINKS(LF-IDX)
055700         MOVE VUW-TEXT(1 : VUW-TRIM-LTH)
055800              TO WS-INPUT-REC(LF-ANFANG(LF-IDX) : VUW-TRIM-LTH)
055900     ELSE
056000         COMPUTE BERECHNETE-ENDE =
056100                 LF-ANFANG(LF-IDX) + LF-LAENGE(LF-IDX)
056200                   - VUW-TRIM-LTH
056300         MOVE VUW-TEXT(1 : VUW-TRIM-LTH)
056400              TO WS-INPUT-REC(BERECHNETE-ENDE : VUW-TRIM-LTH).
056500 310-EXIT.
056600     EXIT.
056700
056800******************************************************************
056900*    400-EXPORT-RECORD - BATCH FLOW 5.  THE DECODED RECORD IS     *
057000*    ALREADY IN BYTE-ADDRESS ORDER IN WS-INPUT-REC, SO EXPORT IS  *
057100*    A STRAIGHT COPY PLUS THE EOD DELIMITER CONFIG MAY CALL FOR.  *
057200******************************************************************
057300 400-EXPORT-RECORD.
057400     MOVE "400-EXPORT-RECORD" TO ABND-PARA-NAME.
057500     MOVE WS-INPUT-REC  TO WS-OUTPUT-REC.
057600     MOVE WS-OUTPUT-REC TO GDVOUT-BODY.
057700     IF CFG-EOD-GESETZT                                           042494DR
057800         MOVE CFG-EOD-DELIM TO GDVOUT-EOD
057900     ELSE
058000         MOVE SPACES TO GDVOUT-EOD.
058100 400-EXIT.
058200     EXIT.
058300
058400 700-WRITE-GDVOUT.
058500     MOVE "700-WRITE-GDVOUT" TO ABND-PARA-NAME.
058600     WRITE GDVOUT-REC.
058700     ADD +1 TO RECORDS-WRITTEN.
058800 700-EXIT.
058900     EXIT.
059000
059100 800-OPEN-FILES.
059200     MOVE "800-OPEN-FILES" TO ABND-PARA-NAME.
059300     OPEN INPUT GDVMCTL-FILE, GDVIN-FILE.
059400     OPEN OUTPUT GDVOUT-FILE, SYSOUT.
059500 800-EXIT.
059600     EXIT.
059700
059800 850-CLOSE-FILES.
059900     MOVE "850-CLOSE-FILES" TO ABND-PARA-NAME.
060000     CLOSE GDVMCTL-FILE, GDVIN-FILE, GDVOUT-FILE, SYSOUT.
060100 850-EXIT.
060200     EXIT.
060300
060400 900-READ-GDVIN.
060500     READ GDVIN-FILE
060600         AT END
060700             MOVE "10" TO IFCODE
060800             GO TO 900-EXIT
060900     END-READ.
061000     ADD +1 TO RECORDS-READ.
061100 900-EXIT.
061200     EXIT.
061300
061400 999-CLEANUP.
061500     MOVE "999-CLEANUP" TO ABND-PARA-NAME.
061600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061700
061800     DISPLAY "** LAYOUT FIELDS LOADED **".
061900     DISPLAY FIELDS-LOADED.
062000     DISPLAY "** LAYOUT FIELDS REJECTED (RULE 1/2/3) **".
062100     DISPLAY FIELDS-REJECTED.
062200     DISPLAY "** GDVIN RECORDS READ **".
062300     DISPLAY RECORDS-READ.
062400     DISPLAY "** GDVOUT RECORDS WRITTEN **".
062500     DISPLAY RECORDS-WRITTEN.
062600     DISPLAY "** VU-NUMMER DEFAULTS APPLIED **".
062700     DISPLAY VU-DEFAULTS-APPLIED.
062800     DISPLAY "** SATZART 220 FIELDS LAYOUT-SELECTED **".
062900     DISPLAY SATZ220-FELDER-VERARB.
063000     DISPLAY "** SATZART 220 FIELDS - NO GROUP MATCHED **".
063100     DISPLAY SATZ220-NICHT-GEFUNDEN.
063200
063300     DISPLAY "******** NORMAL END OF JOB GDVMAIN ********".
063400 999-EXIT.
063500     EXIT.
063600
063700 1000-ABEND-RTN.
063800     WRITE SYSOUT-REC FROM GDV-ABEND-REC.
063900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064000     DISPLAY "*** ABNORMAL END OF JOB-GDVMAIN ***" UPON CONSOLE.
064100     DIVIDE ABND-ZERO-VAL INTO ABND-ONE-VAL.
