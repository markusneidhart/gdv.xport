000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GDVTRIM.
000400 AUTHOR. R T MELENDEZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/87.
000700 DATE-COMPILED. 03/21/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    CHANGE LOG                                                  *
001200*    032187  RTM  ORIGINAL - RETURNS TRIMMED LENGTH OF TEXT1,     *
001300*                  USED BY GDVFLD FOR THE HAS-VALUE CHECK (RULE 4)*
001400*    110793  DRP  REWROTE BACKWARD SCAN WITHOUT FUNCTION REVERSE -*
001500*                  SHOP STANDARD NOW FORBIDS INTRINSIC FUNCTIONS  *
001600*                  ON THIS COMPILER RELEASE  (PR 5511)            *
001700*    081798  MHN  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
001800*                  NO CHANGES REQUIRED  (PR 6750)                 *
001850*    030811  KLW  SCAN NOW STOPS AT NAMED SCAN-FLOOR-IDX RATHER   *
001860*                  THAN A BARE ZERO LITERAL  (PR 7522)            *
001900******************************************************************
002000
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002450 SPECIAL-NAMES.
002460     C01 IS TOP-OF-FORM.
002500 INPUT-OUTPUT SECTION.
002600
002700 DATA DIVISION.
002800 FILE SECTION.
002900
003000 WORKING-STORAGE SECTION.
003050
003060 77  SCAN-FLOOR-IDX             PIC S9(4) COMP VALUE ZERO.
003100 01  MISC-FIELDS.
003200     05  SCAN-IDX                   PIC S9(4) COMP.
003300     05  SCAN-DONE-SW                PIC X(01).
003400         88  SCAN-IS-DONE            VALUE "Y".
003500         88  SCAN-NOT-DONE           VALUE "N".
003600     05  FILLER                     PIC X(01).
003700
003800****** ALTERNATE VIEW OF THE SCAN WORK AREA USED ONLY WHEN A
003900****** SYSOUT DUMP OF THE SCAN POINTER IS REQUESTED FOR DEBUG.
004000 01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.
004100     05  DUMP-SCAN-IDX-BYTES        PIC X(02).
004200     05  DUMP-SCAN-DONE-BYTE        PIC X(01).
004300     05  FILLER                     PIC X(01).
004400
004500 LINKAGE SECTION.
004600 01  TEXT1                          PIC X(255).
004700
004800****** ALTERNATE VIEW OF THE CALLER'S TEXT FIELD SPLIT INTO A
004900****** LEADING WORD - USED ONLY BY THE PR 5511 DEBUG DISPLAY.
005000 01  TEXT1-LEAD-WORD REDEFINES TEXT1.
005100     05  TEXT1-FIRST-WORD           PIC X(20).
005200     05  FILLER                     PIC X(235).
005300
005400 01  RETURN-LTH                     PIC S9(4) COMP.
005500
005600****** ALTERNATE VIEW OF THE RETURNED LENGTH FOR THE SAME DEBUG
005700****** DISPLAY - THE SHOP NEVER TRUSTS COMP FIELDS ON A DUMP.
005800 01  RETURN-LTH-BYTES REDEFINES RETURN-LTH.
005900     05  RETURN-LTH-BYTE-1          PIC X(01).
006000     05  RETURN-LTH-BYTE-2          PIC X(01).
006100
006200 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006300     MOVE LENGTH OF TEXT1 TO SCAN-IDX.
006400     MOVE "N" TO SCAN-DONE-SW.
006500     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
006600             UNTIL SCAN-IS-DONE OR SCAN-IDX = SCAN-FLOOR-IDX.
006700
006800     ADD SCAN-IDX TO RETURN-LTH.
006900     GOBACK.
007000
007100******************************************************************
007200*    100-SCAN-BACKWARD WALKS FROM THE LAST BYTE OF TEXT1 TOWARD   *
007300*    THE FRONT, STOPPING ON THE FIRST NON-BLANK BYTE FOUND - THE  *
007400*    TRIMMED LENGTH IS SIMPLY THAT BYTE'S POSITION.               *
007500******************************************************************
007600 100-SCAN-BACKWARD.
007700     IF TEXT1(SCAN-IDX : 1) NOT = SPACE
007800         MOVE "Y" TO SCAN-DONE-SW
007900         GO TO 100-EXIT.
008000     SUBTRACT 1 FROM SCAN-IDX.
008100 100-EXIT.
008200     EXIT.
