000100******************************************************************
000200*    GDVCFGR  -  GDV PROCESS CONFIGURATION SETTINGS RECORD        *
000300*                                                                *
000400*    BUILT ONCE AT PROCESS START BY GDVCFG FROM THE GDVPARM       *
000500*    RESOURCE FILE, THEN OVERLAID WITH ANY //PARM OVERRIDE        *
000600*    VALUES PASSED ON THE EXEC STATEMENT.  HELD READ-ONLY BY      *
000700*    EVERY OTHER PROGRAM IN THE RUN (SEE GDVMAIN HOUSEKEEPING).   *
000800******************************************************************
000900 01  GDV-CONFIG-REC.
001000     05  CFG-ENCODING                PIC X(10)  VALUE "ISO-8859-1".
001100     05  CFG-VU-NUMMER               PIC X(08)  VALUE "DUMMY".
001200     05  CFG-VU-NUMMER-SW            PIC X(01)  VALUE "N".
001300         88  CFG-VU-NUMMER-OVERRIDE  VALUE "J".
001400     05  CFG-EOD-DELIM               PIC X(04)  VALUE SPACES.
001500     05  CFG-EOD-DELIM-SW            PIC X(01)  VALUE "N".
001600         88  CFG-EOD-GESETZT         VALUE "J".
001700     05  CFG-LAYOUT-VERSION          PIC X(12)  VALUE "2018".
001800         88  CFG-VERSION-2009         VALUE "2009".
001900         88  CFG-VERSION-2013         VALUE "2013".
002000         88  CFG-VERSION-2015         VALUE "2015".
002100         88  CFG-VERSION-2018         VALUE "2018".
002200         88  CFG-VERSION-EXPERIMENT   VALUE "EXPERIMENTAL".
002300     05  FILLER                      PIC X(03).
