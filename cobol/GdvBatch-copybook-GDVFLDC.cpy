000100******************************************************************
000200*    GDVFLDC  -  GDV FIXED-WIDTH FIELD DESCRIPTOR                *
000300*                                                                *
000400*    ONE OCCURRENCE OF THIS GROUP DESCRIBES ONE FELD (FIELD)     *
000500*    WITHIN A 256-BYTE GDV SATZ (RECORD).  FELD-ANFANG AND       *
000600*    FELD-ENDE ARE 1-BASED BYTE ADDRESSES WITHIN THE RECORD.     *
000700*    FELD-INHALT HOLDS THE CONTENT, SPACE-PADDED, LEFT-ALIGNED   *
000800*    IN THE BUFFER REGARDLESS OF THE FIELD'S OWN ALIGNMENT RULE  *
000900*    (ALIGNMENT IS APPLIED WHEN THE CONTENT IS OVERLAID INTO THE *
001000*    RECORD BUFFER -- SEE GDVFLD, PARAGRAPH 350-APPLY-ALIGNMENT) *
001100*                                                                *
001200*    FELD-BETRAG-BEREICH REDEFINES THE CONTENT AREA FOR A        *
001300*    VORZEICHEN-BETRAG (SIGNED AMOUNT) FIELD -- SEE GDVAMT       *
001400******************************************************************
001500 01  GDV-FELD-AREA.
001600     05  FELD-NAME                   PIC X(30).
001700     05  FELD-ANFANG                 PIC 9(03).
001800     05  FELD-LAENGE                 PIC 9(03).
001900     05  FELD-ENDE                   PIC 9(03).
002000     05  FELD-AUSRICHTUNG            PIC X(01).
002100         88  AUSRICHT-LINKS          VALUE "L".
002200         88  AUSRICHT-RECHTS         VALUE "R".
002300         88  AUSRICHT-UNBEKANNT      VALUE "U".
002400     05  FELD-GUELTIG-SW             PIC X(01).
002500         88  FELD-IST-GUELTIG        VALUE "J".
002600         88  FELD-IST-UNGUELTIG      VALUE "N".
002700     05  FELD-INHALT                 PIC X(256).
002800     05  FELD-BETRAG-BEREICH REDEFINES FELD-INHALT.
002900         10  BETRAG-ZIFFERN          PIC X(255).
003000         10  BETRAG-VORZEICHEN       PIC X(001).
003100             88  BETRAG-POSITIV      VALUE "+".
003200             88  BETRAG-NEGATIV      VALUE "-".
003300     05  FILLER                      PIC X(01).
003400
003500******************************************************************
003600*    WORK COPY OF A SECOND FIELD, USED ONLY WHEN GDVFLD IS ASKED  *
003700*    TO COMPARE TWO FELDER FOR BYTE OVERLAP (BUSINESS RULE 2)     *
003800******************************************************************
003900 01  GDV-FELD-VERGLEICH-AREA.
004000     05  VGL-FELD-NAME               PIC X(30).
004100     05  VGL-FELD-ANFANG             PIC 9(03).
004200     05  VGL-FELD-LAENGE             PIC 9(03).
004300     05  VGL-FELD-ENDE               PIC 9(03).
004400     05  FILLER                      PIC X(01).
