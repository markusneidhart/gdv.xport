000100******************************************************************
000200*    GDVTAB  -  SATZART 220 LAYOUT-SELECTION TABLES               *
000300*                                                                *
000400*    TABLE 1 IS THE EXACT-MATCH SPARTE -> LAYOUT-CODE TABLE USED *
000500*    FOR EVERY LINE OF BUSINESS OTHER THAN 010 (LEBEN).  TABLE 2  *
000600*    IS THE PER-WAGNISART FIELD-NAME-SET TABLE USED ONLY WHEN     *
000700*    SPARTE = 010 -- GROUPS 1/3 AND 4/8 SHARE ONE ENTRY EACH,     *
000800*    MATCHING THE ART-COLLAPSING RULE IN GDVSTYP.  BOTH TABLES    *
000900*    ARE LOADED ONCE AT HOUSEKEEPING TIME BY GDV220 AND SEARCHED  *
001000*    THEREAFTER -- THEY ARE NEVER REWRITTEN DURING A RUN.  THE    *
001050*    CALL PARM EXCHANGED WITH GDV220'S CALLER IS A SEPARATE       *
001060*    COPYBOOK, GDV220R, SINCE IT IS NEEDED OUTSIDE THIS PROGRAM.  *
001100******************************************************************
001200 01  GDV-SPARTE-TABELLE.
001300     05  SPT-EINTRAG OCCURS 11 TIMES INDEXED BY SPT-IDX.
001400         10  SPT-SPARTE-CD           PIC 9(03).
001500         10  SPT-LAYOUT-CD           PIC X(08).
001600         10  FILLER                  PIC X(01).
001700
001800 01  GDV-WAGNISART-TABELLE.
001900     05  WAG-GRUPPE OCCURS 7 TIMES INDEXED BY WAG-IDX.
002000         10  WAG-GRUPPE-CD           PIC X(04).
002100         10  WAG-FELDNAME OCCURS 20 TIMES INDEXED BY WAG-FELD-IDX.
002200             15  WAG-FELDNAME-TXT    PIC X(30).
002300         10  WAG-FELD-ANZAHL         PIC 9(02) COMP.
002400         10  FILLER                  PIC X(01).
