000100******************************************************************
000200*    GDVABND  -  HOUSE DIAGNOSTIC / ABEND-FORCE RECORD            *
000300*                                                                *
000400*    WRITTEN TO SYSOUT IMMEDIATELY BEFORE A PROGRAM FORCES AN     *
000500*    S0C7 VIA THE DIVIDE-BY-ZERO IDIOM SO THE OPERATOR CAN SEE    *
000600*    WHICH PARAGRAPH AND WHICH VALUES WERE IN PLAY AT THE TIME.   *
000700*    ZERO-VAL/ONE-VAL ARE THE ABEND-FORCING OPERANDS THEMSELVES.  *
000800******************************************************************
000900 01  GDV-ABEND-REC.
001000     05  ABND-PARA-NAME              PIC X(30).
001100     05  ABND-REASON                 PIC X(40).
001200     05  ABND-EXPECTED-VAL           PIC X(20).
001300     05  ABND-ACTUAL-VAL             PIC X(20).
001400     05  ABND-ZERO-VAL               PIC 9(01) COMP.
001500     05  ABND-ONE-VAL                PIC 9(01) COMP.
001600     05  FILLER                      PIC X(02).
